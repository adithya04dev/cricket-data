000100******************************************************************
000200*    AUCBDON - "ALREADY PRODUCED" REGISTER.  ONE ROW IS WRITTEN  *
000300*    HERE THE FIRST TIME A MATCH'S BBB OUTPUT IS WRITTEN; A      *
000400*    SUCCESSFUL READ ON START OF THIS KEY IS THE "OUTPUT FILE    *
000500*    ALREADY EXISTS" SKIP TEST (CBL-UNEM.CBL'S MAY-EXIST IDIOM). *
000600******************************************************************
000700 01  AUCB-DONE-RECORD.
000800     05  ADN-FIXTURE-ID              PIC 9(08).
000900     05  ADN-DONE-DATE               PIC X(10).
001000     05  FILLER                      PIC X(12) VALUE SPACE.
