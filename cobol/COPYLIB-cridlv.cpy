000100******************************************************************
000200*    CRIDLV - CRICINFO FEED DELIVERY (COMMENTARY) RECORD.  THE   *
000300*    FEED CAN HAND THESE OVER OUT OF ORDER, SO THE RAW FILE IS   *
000400*    RUN THROUGH 3000-SORT-DELIVERIES BEFORE 4000-PROCESS-       *
000500*    SORTED-DELIVERIES EVER SEES ONE.  CD-MATCH-ID IS CARRIED SO *
000600*    ONE SORTED FILE SERVES EVERY MATCH IN THE RUN, WITH A       *
000700*    MATCH-ID CONTROL BREAK MARKING WHERE ONE MATCH ENDS.        *
000800******************************************************************
000900 01  CRI-DELIVERY-RECORD.
001000     05  CD-MATCH-ID                 PIC 9(08).
001100     05  CD-INNING-NUMBER            PIC 9(01).
001200     05  CD-OVER-NUMBER              PIC 9(03).
001300     05  CD-BALL-NUMBER              PIC 9(02).
001400     05  CD-BATSMAN-ID               PIC 9(08).
001500     05  CD-NON-STRIKER-ID           PIC 9(08).
001600     05  CD-BOWLER-ID                PIC 9(08).
001700     05  CD-OVERS-ACTUAL             PIC 9(03)V9(1).
001800     05  CD-OVERS-UNIQUE             PIC X(06).
001900     05  CD-TOTAL-RUNS               PIC 9(02).
002000     05  CD-BATSMAN-RUNS             PIC 9(02).
002100     05  CD-WIDES                    PIC 9(02).
002200     05  CD-NOBALLS                  PIC 9(02).
002300     05  CD-BYES                     PIC 9(02).
002400     05  CD-LEGBYES                  PIC 9(02).
002500     05  CD-IS-WICKET                PIC X(01).
002600         88  CD-WICKET-FELL                  VALUE 'Y'.
002700     05  CD-DISMISSAL-TYPE           PIC 9(02).
002800     05  CD-DISMISSAL-TEXT           PIC X(40).
002900     05  CD-OUT-PLAYER-ID            PIC 9(08).
003000     05  CD-IS-FOUR                  PIC X(01).
003100         88  CD-WAS-FOUR                     VALUE 'Y'.
003200     05  CD-IS-SIX                   PIC X(01).
003300         88  CD-WAS-SIX                      VALUE 'Y'.
003400     05  CD-WAGON-X                  PIC 9(03).
003500     05  CD-WAGON-Y                  PIC 9(03).
003600     05  CD-WAGON-ZONE               PIC 9(02).
003700     05  CD-PITCH-LINE               PIC X(20).
003800     05  CD-PITCH-LENGTH             PIC X(20).
003900     05  CD-SHOT-TYPE                PIC X(20).
004000     05  CD-SHOT-CONTROL             PIC 9(01).
004100     05  CD-PRED-SCORE               PIC S9(03).
004200     05  CD-WIN-PROB                 PIC S9(01)V9(4).
004300     05  FILLER                      PIC X(10) VALUE SPACE.
