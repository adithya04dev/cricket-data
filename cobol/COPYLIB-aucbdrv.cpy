000100******************************************************************
000200*    AUCBDRV - CANDIDATE MATCH DRIVER RECORD.  ONE ROW PER       *
000300*    MATCH THE ELIGIBILITY PASS (1000-BUILD-CANDIDATE-LIST)      *
000400*    DECIDED BELONGS IN TONIGHT'S RUN.                           *
000500******************************************************************
000600 01  AUCB-DRIVER-RECORD.
000700     05  ADR-FIXTURE-ID              PIC 9(08).
000800     05  FILLER                      PIC X(12) VALUE SPACE.
