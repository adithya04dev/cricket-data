000100******************************************************************
000200*    CRIHDR - CRICINFO FEED MATCH HEADER RECORD, ONE PER MATCH.  *
000300*    KEYED BY CH-MATCH-ID ON THE CRI-MATCH-FILE VSAM CLUSTER.    *
000400******************************************************************
000500 01  CRI-MATCH-RECORD.
000600     05  CH-MATCH-ID                 PIC 9(08).
000700     05  CH-START-DATE               PIC X(10).
000800     05  CH-GROUND-NAME              PIC X(40).
000900     05  CH-GROUND-COUNTRY           PIC X(20).
001000     05  CH-WINNER-TEAM-ID           PIC 9(04).
001100     05  CH-TOSS-WINNER-ID           PIC 9(04).
001200     05  CH-TOSS-CHOICE              PIC 9(01).
001300     05  CH-INTL-CLASS-FLAG          PIC X(01).
001400         88  CH-IS-INTL-T20                  VALUE 'Y'.
001500     05  CH-SERIES-NAME              PIC X(40).
001600     05  CH-SCHEDULED-OVERS          PIC 9(03).
001700     05  CH-STATUS-TEXT              PIC X(60).
001800     05  FILLER                      PIC X(10) VALUE SPACE.
