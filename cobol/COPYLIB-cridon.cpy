000100******************************************************************
000200*    CRIDON - "ALREADY PRODUCED" REGISTER FOR THE CRICINFO SIDE, *
000300*    TWIN OF AUCBDON.CPY.  A SUCCESSFUL READ HERE IS COUNTED AS  *
000400*    SKIPPED-BUT-SUCCESSFUL PER THE CRICINFO BATCH FLOW.         *
000500******************************************************************
000600 01  CRI-DONE-RECORD.
000700     05  CDN-MATCH-ID                PIC 9(08).
000800     05  CDN-DONE-DATE               PIC X(10).
000900     05  FILLER                      PIC X(12) VALUE SPACE.
