000100******************************************************************
000110* PROGRAM NAME:    CRICXFM
000120* ORIGINAL AUTHOR: DAVID QUINTERO
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 05/12/92 DAVID QUINTERO  CREATED FOR NIGHTLY CRICKET FEED
000180*                          CONVERSION PROJECT, REQ OPS-1205, TO
000190*                          FLATTEN THE CRICINFO COMMENTARY FEED
000200*                          THE SAME WAY CBL-AUCBXFM.CBL FLATTENS
000210*                          THE AUCB FEED.
000220* 11/03/93 ED ACKERMAN     DELIVERY SORT ADDED - THE COMMENTARY
000230*                          FEED CAN HAND BALLS OVER OUT OF ORDER,
000240*                          REQ OPS-1240.
000250* 06/21/96 DAVID QUINTERO  BOWLING-KIND CLASSIFICATION AND DOB
000260*                          LEAP-YEAR VALIDATION ADDED, REQ
000270*                          OPS-1318, TO MATCH THE ANALYTICS
000280*                          TEAM'S PLAYER PROFILE REQUIREMENTS.
000290* 02/01/99 ED ACKERMAN     Y2K REVIEW - ALL DATE FIELDS ARE
000300*                          ALREADY STORED CCYY-MM-DD, NO CHANGE
000310*                          REQUIRED.  ADDED TO MAINT LOG PER
000320*                          STANDARDS MEMO 99-04.
000330* 11/30/01 ED ACKERMAN     RUN-CONTROL TOTALS MOVED TO SHARED
000340*                          COPYBOOK CTLTOTS TO MATCH CBL-AUCBXFM,
000350*                          REQ OPS-1480.
000360*
000370******************************************************************
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.  CRICXFM.
000400 AUTHOR. DAVID QUINTERO.
000410 INSTALLATION. COBOL DEVELOPMENT CENTER.
000420 DATE-WRITTEN. 05/12/92.
000430 DATE-COMPILED.
000440 SECURITY. NON-CONFIDENTIAL.
000450******************************************************************
000460 ENVIRONMENT DIVISION.
000470*-----------------------------------------------------------------
000480 CONFIGURATION SECTION.
000490*-----------------------------------------------------------------
000500 SOURCE-COMPUTER. IBM-3081.
000510 OBJECT-COMPUTER. IBM-3081.
000520 SPECIAL-NAMES.
000530    C01 IS TOP-OF-FORM
000540    UPSI-0  ON  CRICXFM-TRACE-ON
000550            OFF CRICXFM-TRACE-OFF.
000560*-----------------------------------------------------------------
000570 INPUT-OUTPUT SECTION.
000580*-----------------------------------------------------------------
000590 FILE-CONTROL.
000600    SELECT CRI-DRIVER-FILE ASSIGN TO CRIDRV
000610        ORGANIZATION IS SEQUENTIAL
000620        FILE STATUS  IS WS-DRIVER-STATUS.
000630*
000640    SELECT CRI-MATCH-FILE ASSIGN TO CRIHDR
000650        ORGANIZATION IS INDEXED
000660        ACCESS MODE  IS DYNAMIC
000670        RECORD KEY   IS CH-MATCH-ID
000680        FILE STATUS  IS WS-MATCH-STATUS.
000690*
000700    SELECT CRI-TEAM-FILE ASSIGN TO CRITEAM
000710        ORGANIZATION IS INDEXED
000720        ACCESS MODE  IS DYNAMIC
000730        RECORD KEY   IS CT-TEAM-KEY
000740        FILE STATUS  IS WS-TEAM-STATUS.
000750*
000760    SELECT CRI-PLAYER-FILE ASSIGN TO CRIPLY
000770        ORGANIZATION IS INDEXED
000780        ACCESS MODE  IS DYNAMIC
000790        RECORD KEY   IS CP-PLAYER-KEY
000800        FILE STATUS  IS WS-PLAYER-STATUS.
000810*
000820    SELECT CRI-INN1-FILE ASSIGN TO CRIIN1
000830        ORGANIZATION IS INDEXED
000840        ACCESS MODE  IS DYNAMIC
000850        RECORD KEY   IS CI-MATCH-ID
000860        FILE STATUS  IS WS-INN1-STATUS.
000870*
000880    SELECT CRI-DLVRAW-FILE ASSIGN TO CRIDLV
000890        ORGANIZATION IS SEQUENTIAL
000900        FILE STATUS  IS WS-DLVRAW-STATUS.
000910*
000920    SELECT CRI-DLVSRT-FILE ASSIGN TO CRISRTW.
000930*
000940    SELECT CRI-BBB-FILE ASSIGN TO CRIBBB
000950        ORGANIZATION IS SEQUENTIAL
000960        FILE STATUS  IS WS-BBB-STATUS.
000970*
000980    SELECT CRI-DONE-FILE ASSIGN TO CRIDON
000990        ORGANIZATION IS INDEXED
001000        ACCESS MODE  IS DYNAMIC
001010        RECORD KEY   IS CDN-MATCH-ID
001020        FILE STATUS  IS WS-DONE-STATUS.
001030*
001040    SELECT CRI-LOG-FILE ASSIGN TO CRILOG
001050        ORGANIZATION IS SEQUENTIAL.
001060******************************************************************
001070 DATA DIVISION.
001080 FILE SECTION.
001090*-----------------------------------------------------------------
001100 FD  CRI-DRIVER-FILE RECORDING MODE F.
001110 COPY CRIDRV.
001120*-----------------------------------------------------------------
001130 FD  CRI-MATCH-FILE RECORDING MODE F.
001140 COPY CRIHDR.
001150*-----------------------------------------------------------------
001160 FD  CRI-TEAM-FILE RECORDING MODE F.
001170 COPY CRITEAM.
001180*-----------------------------------------------------------------
001190 FD  CRI-PLAYER-FILE RECORDING MODE F.
001200 COPY CRIPLY.
001210*-----------------------------------------------------------------
001220 FD  CRI-INN1-FILE RECORDING MODE F.
001230 COPY CRIIN1.
001240*-----------------------------------------------------------------
001250 FD  CRI-DLVRAW-FILE RECORDING MODE F.
001260 COPY CRIDLV.
001270*-----------------------------------------------------------------
001280*    SORT WORK FILE - REPLACING GIVES THE SORT RECORD ITS OWN
001290*    01-LEVEL AND SD- PREFIX SO IT NEVER COLLIDES WITH THE RAW
001300*    DELIVERY RECORD'S CD- NAMES WHILE RETAINING THE SAME SHAPE.
001310*-----------------------------------------------------------------
001320 SD  CRI-DLVSRT-FILE.
001330 COPY CRIDLV
001340     REPLACING ==CRI-DELIVERY-RECORD== BY ==CRI-DELIVERY-SORT-REC==
001350               ==CD-== BY ==SD-==.
001360*-----------------------------------------------------------------
001370 FD  CRI-BBB-FILE RECORDING MODE F.
001380 COPY CRIBBB.
001390*-----------------------------------------------------------------
001400 FD  CRI-DONE-FILE RECORDING MODE F.
001410 COPY CRIDON.
001420*-----------------------------------------------------------------
001430 FD  CRI-LOG-FILE RECORDING MODE F.
001440 01  CRI-LOG-RECORD              PIC X(132).
001450******************************************************************
001460 WORKING-STORAGE SECTION.
001470*-----------------------------------------------------------------
001480 01  WS-FILE-STATUSES.
001490    05  WS-DRIVER-STATUS            PIC X(02).
001500        88  WS-DRIVER-OK                    VALUE '00'.
001510        88  WS-DRIVER-EOF                   VALUE '10'.
001520    05  WS-MATCH-STATUS             PIC X(02).
001530        88  WS-MATCH-OK                     VALUE '00'.
001540    05  WS-TEAM-STATUS              PIC X(02).
001550        88  WS-TEAM-OK                      VALUE '00'.
001560    05  WS-PLAYER-STATUS            PIC X(02).
001570        88  WS-PLAYER-OK                    VALUE '00'.
001580    05  WS-INN1-STATUS              PIC X(02).
001590        88  WS-INN1-OK                      VALUE '00'.
001600    05  WS-DLVRAW-STATUS            PIC X(02).
001610        88  WS-DLVRAW-OK                    VALUE '00'.
001620    05  WS-BBB-STATUS               PIC X(02).
001630        88  WS-BBB-OK                       VALUE '00'.
001640    05  WS-DONE-STATUS              PIC X(02).
001650        88  WS-DONE-OK                      VALUE '00'.
001660    05  FILLER                      PIC X(02).
001670*-----------------------------------------------------------------
001680 01  WS-SWITCHES.
001690    05  WS-DRIVER-EOF-SW            PIC X(01) VALUE 'N'.
001700        88  WS-ALL-DRIVERS-READ             VALUE 'Y'.
001710    05  WS-RAW-EOF-SW               PIC X(01) VALUE 'N'.
001720        88  WS-ALL-RAW-READ                 VALUE 'Y'.
001730    05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
001740        88  WS-SORT-EOF                     VALUE 'Y'.
001750    05  WS-MATCH-ABORT-SW           PIC X(01) VALUE 'N'.
001760        88  WS-MATCH-ABORTED                VALUE 'Y'.
001770    05  WS-MATCH-SKIP-SW            PIC X(01) VALUE 'N'.
001780        88  WS-MATCH-SKIPPED                VALUE 'Y'.
001790    05  WS-BBB-FILE-OPEN-SW         PIC X(01) VALUE 'N'.
001800        88  WS-BBB-FILE-OPEN                VALUE 'Y'.
001810    05  WS-TARGET-KNOWN-SW          PIC X(01) VALUE 'N'.
001820        88  WS-TARGET-KNOWN                 VALUE 'Y'.
001830    05  WS-DELIVERY-SKIP-SW         PIC X(01) VALUE 'N'.
001840        88  WS-DELIVERY-SKIP                VALUE 'Y'.
001850    05  WS-LEAP-YEAR-SW             PIC X(01) VALUE 'N'.
001860        88  WS-IS-LEAP-YEAR                 VALUE 'Y'.
001870    05  FILLER                      PIC X(02).
001880*-----------------------------------------------------------------
001890 01  WS-COUNTERS                     COMP.
001900    05  WS-PROGRESS-MOD             PIC S9(04) VALUE 0.
001910    05  WS-TEAM-COUNT               PIC S9(04) VALUE 0.
001920    05  WS-WORK-OVERS               PIC S9(04) VALUE 0.
001930    05  WS-WORK-BALLS               PIC S9(04) VALUE 0.
001940    05  WS-FOUND-CT                 PIC S9(04) VALUE 0.
001950    05  WS-TEMP-QUOT                PIC S9(04) VALUE 0.
001960    05  WS-TEMP-REM                 PIC S9(04) VALUE 0.
001970    05  WS-UNSTR-PTR                PIC S9(04) VALUE 1.
001980    05  FILLER                      PIC S9(04) VALUE 0.
001990*-----------------------------------------------------------------
002000 01  WS-MISC-FIELDS.
002010    05  WS-FAIL-REASON              PIC X(40).
002020    05  WS-FAIL-REASON-HALVES REDEFINES WS-FAIL-REASON.
002030        10  WS-FAIL-REASON-PART1    PIC X(20).
002040        10  WS-FAIL-REASON-PART2    PIC X(20).
002050    05  WS-TODAY-DATE               PIC X(10).
002060    05  WS-CURRENT-DATE-DATA.
002070        10  WS-CURRENT-YEAR         PIC 9(04).
002080        10  WS-CURRENT-MONTH        PIC 9(02).
002090        10  WS-CURRENT-DAY          PIC 9(02).
002100        10  FILLER                  PIC X(12).
002110    05  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-DATA
002120                                PIC X(20).
002130    05  WS-DAY-VALUE                PIC 9(02).
002140    05  WS-LAST-DAY-OF-MONTH        PIC 9(02).
002150    05  WS-BOWL-STYLE-UC            PIC X(30).
002160    05  WS-LOOKUP-TEAM-ID           PIC 9(04).
002170    05  WS-LOOKUP-TEAM-NAME         PIC X(30).
002180    05  FILLER                      PIC X(04).
002190*-----------------------------------------------------------------
002200*    MONTH-LENGTH TABLE - SAME LITERAL-LOAD TECHNIQUE AS THE
002210*    COUNTRY LOOKUP TABLE.  FEBRUARY'S 28 IS OVERRIDDEN TO 29
002220*    WHEN 2260-CHECK-LEAP-YEAR FINDS A LEAP YEAR.
002230*-----------------------------------------------------------------
002240 01  WS-MONTH-LENGTHS.
002250    05  FILLER                      PIC X(24)
002260                VALUE '312831303130313130313031'.
002270 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LENGTHS.
002280    05  WS-MONTH-LEN OCCURS 12 TIMES PIC 9(02).
002290*-----------------------------------------------------------------
002300 01  WS-STATUS-TEXT-WORK             PIC X(60).
002310*-----------------------------------------------------------------
002320 01  WS-STATUS-WORDS.
002330    05  WS-WORD-TABLE OCCURS 8 TIMES INDEXED BY WS-WORD-NDX.
002340        10  WS-WORD                 PIC X(10).
002350        10  FILLER                  PIC X(02).
002360*-----------------------------------------------------------------
002370 01  WS-MARGIN-AREA.
002380    05  WS-MARGIN-TEXT              PIC X(04) JUSTIFIED RIGHT.
002390    05  WS-MARGIN-NUM REDEFINES WS-MARGIN-TEXT
002400                                PIC 9(04).
002410    05  FILLER                      PIC X(02).
002420*-----------------------------------------------------------------
002430*    MATCH-LEVEL WORK AREA, BUILT ONCE PER MATCH AND COPIED ONTO
002440*    EVERY CRICXFM OUTPUT RECORD (TWIN OF WS-MATCH-FACTS IN
002450*    CBL-AUCBXFM.CBL).
002460*-----------------------------------------------------------------
002470 01  WS-MATCH-FACTS2.
002480    05  WS-MF2-GROUND               PIC X(40).
002490    05  WS-MF2-COUNTRY              PIC X(20).
002500    05  WS-MF2-MATCH-DATE           PIC X(10).
002510    05  WS-MF2-MATCH-YEAR           PIC X(04).
002520    05  WS-MF2-WINNER               PIC X(30).
002530    05  WS-MF2-TOSS                 PIC X(30).
002540    05  WS-MF2-TOSS-DECISION        PIC X(04).
002550    05  WS-MF2-WIN-TYPE             PIC X(10).
002560    05  WS-MF2-WIN-MARGIN           PIC 9(04).
002570    05  WS-MF2-COMPETITION          PIC X(40).
002580    05  FILLER                      PIC X(08).
002590*-----------------------------------------------------------------
002600*    THE TWO TEAMS FOR THE MATCH IN HAND, LOADED BY
002610*    2100-LOAD-TEAMS.  TEAM1/TEAM2 ON THE OUTPUT RECORD ARE
002620*    SIMPLY THE ORDER THE TEAM RECORDS WERE READ.
002630*-----------------------------------------------------------------
002640 01  WS-TEAM-TABLE.
002650    05  WS-TEAM-ENTRY OCCURS 2 TIMES.
002660        10  WS-TEAM-ID              PIC 9(04).
002670        10  WS-TEAM-NAME            PIC X(30).
002680        10  FILLER                  PIC X(04).
002690*-----------------------------------------------------------------
002700*    PER-INNINGS CUMULATIVE RUNS/WICKETS/LEGAL-BALLS, SUBSCRIPTED
002710*    DIRECTLY BY INNING NUMBER (1 OR 2).
002720*-----------------------------------------------------------------
002730 01  WS-INNINGS-STATS.
002740    05  WIS-ENTRY OCCURS 2 TIMES.
002750        10  WIS-RUNS                PIC 9(04).
002760        10  WIS-WICKETS             PIC 9(02).
002770        10  WIS-BALLS               PIC 9(04).
002780        10  FILLER                  PIC X(02).
002790*-----------------------------------------------------------------
002800*    PER (INNING, PLAYER) BATTING TALLY, BUILT UP AS DELIVERIES
002810*    ARE PROCESSED - 4310-FIND-OR-ADD-BAT-STAT ADDS A ROW THE
002820*    FIRST TIME A STRIKER IS SEEN IN AN INNINGS.
002830*-----------------------------------------------------------------
002840 01  WS-BAT-STATS-AREA.
002850    05  WS-BST-TABLE-SIZE           PIC S9(04) USAGE COMP VALUE 0.
002860    05  BST-ENTRY OCCURS 1 TO 200 TIMES
002870            DEPENDING ON WS-BST-TABLE-SIZE
002880            INDEXED BY BST-NDX.
002890        10  BST-INNING              PIC 9(01).
002900        10  BST-PLAYER-ID           PIC 9(08).
002910        10  BST-RUNS                PIC 9(03).
002920        10  BST-BALLS               PIC 9(03).
002930        10  FILLER                  PIC X(02).
002940*-----------------------------------------------------------------
002950*    PER (INNING, PLAYER) BOWLING TALLY, TWIN OF WS-BAT-STATS-AREA.
002960*-----------------------------------------------------------------
002970 01  WS-BOWL-STATS-AREA.
002980    05  WS-BWST-TABLE-SIZE          PIC S9(04) USAGE COMP VALUE 0.
002990    05  BWST-ENTRY OCCURS 1 TO 200 TIMES
003000            DEPENDING ON WS-BWST-TABLE-SIZE
003010            INDEXED BY BWST-NDX.
003020        10  BWST-INNING             PIC 9(01).
003030        10  BWST-PLAYER-ID          PIC 9(08).
003040        10  BWST-RUNS               PIC 9(03).
003050        10  BWST-BALLS              PIC 9(03).
003060        10  BWST-WICKETS            PIC 9(02).
003070        10  FILLER                  PIC X(02).
003080*-----------------------------------------------------------------
003090 01  WS-TARGET-AREA                  COMP.
003100    05  WS-TARGET                   PIC S9(04) VALUE 0.
003110    05  WS-MAX-BALLS                PIC S9(04) VALUE 0.
003120    05  FILLER                      PIC S9(04) VALUE 0.
003130*-----------------------------------------------------------------
003140*    BATTING/BOWLING TEAM NAMES RESOLVED FOR THE BALL CURRENTLY
003150*    BEING PROCESSED BY 4200-RESOLVE-TEAMS-FOR-BALL.
003160*-----------------------------------------------------------------
003170 01  WS-BALL-TEAM-AREA.
003180    05  WS-4200-BATTING-TEAM        PIC X(30).
003190    05  WS-4200-BOWLING-TEAM        PIC X(30).
003200    05  FILLER                      PIC X(04).
003210*-----------------------------------------------------------------
003220 01  WS-RUN-LOG-LINE                 PIC X(132) VALUE SPACE.
003230*-----------------------------------------------------------------
003240 COPY CRIPLT.
003250 COPY CTRYLKP.
003260 COPY CTLTOTS.
003270 COPY PRTCTL.
003280******************************************************************
003290 PROCEDURE DIVISION.
003300*-----------------------------------------------------------------
003310 0000-MAIN-PARAGRAPH.
003320*-----------------------------------------------------------------
003330    PERFORM 1000-BUILD-CANDIDATE-LIST.
003340    PERFORM 9000-END-OF-JOB-REPORT.
003350    GOBACK.
003360*-----------------------------------------------------------------
003370 1000-BUILD-CANDIDATE-LIST.
003380*-----------------------------------------------------------------
003390    PERFORM 1100-OPEN-RUN-FILES.
003400    PERFORM 1200-READ-DRIVER-RECORD.
003410    PERFORM 2000-PROCESS-ONE-MATCH THRU 2000-EXIT
003420        UNTIL WS-ALL-DRIVERS-READ.
003430    PERFORM 1900-CLOSE-RUN-FILES.
003440*-----------------------------------------------------------------
003450 1100-OPEN-RUN-FILES.
003460*-----------------------------------------------------------------
003470    OPEN INPUT  CRI-DRIVER-FILE
003480                CRI-MATCH-FILE
003490                CRI-TEAM-FILE
003500                CRI-PLAYER-FILE
003510                CRI-INN1-FILE
003520                CRI-DLVRAW-FILE.
003530    OPEN I-O    CRI-DONE-FILE.
003540    OPEN OUTPUT CRI-LOG-FILE.
003550    PERFORM 1150-READ-NEXT-RAW-DELIVERY.
003560    MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-DATA.
003570    STRING WS-CURRENT-YEAR  '-' WS-CURRENT-MONTH '-'
003580           WS-CURRENT-DAY DELIMITED BY SIZE INTO WS-TODAY-DATE.
003590    MOVE SPACE TO WS-RUN-LOG-LINE.
003600    STRING 'CRICXFM RUN BEGUN ' WS-TODAY-DATE
003610        DELIMITED BY SIZE INTO WS-RUN-LOG-LINE.
003620    PERFORM 9900-WRITE-LOG-LINE.
003630*-----------------------------------------------------------------
003640 1150-READ-NEXT-RAW-DELIVERY.
003650*-----------------------------------------------------------------
003660    READ CRI-DLVRAW-FILE
003670        AT END SET WS-ALL-RAW-READ TO TRUE
003680    END-READ.
003690*-----------------------------------------------------------------
003700 1200-READ-DRIVER-RECORD.
003710*-----------------------------------------------------------------
003720    READ CRI-DRIVER-FILE
003730        AT END SET WS-ALL-DRIVERS-READ TO TRUE
003740    END-READ.
003750    IF NOT WS-ALL-DRIVERS-READ
003760        ADD 1 TO WS-TOTAL-MATCHES.
003770*-----------------------------------------------------------------
003780 1900-CLOSE-RUN-FILES.
003790*-----------------------------------------------------------------
003800    CLOSE CRI-DRIVER-FILE
003810          CRI-MATCH-FILE
003820          CRI-TEAM-FILE
003830          CRI-PLAYER-FILE
003840          CRI-INN1-FILE
003850          CRI-DLVRAW-FILE
003860          CRI-DONE-FILE
003870          CRI-LOG-FILE.
003880    IF WS-BBB-FILE-OPEN
003890        CLOSE CRI-BBB-FILE.
003900*-----------------------------------------------------------------
003910 2000-PROCESS-ONE-MATCH.
003920*-----------------------------------------------------------------
003930    MOVE 'N' TO WS-MATCH-ABORT-SW.
003940    MOVE 'N' TO WS-MATCH-SKIP-SW.
003950    ADD 1 TO WS-PROCESSED-COUNT.
003960    MOVE CDR-MATCH-ID TO CH-MATCH-ID.
003970    READ CRI-MATCH-FILE
003980        KEY IS CH-MATCH-ID
003990    END-READ.
004000    IF NOT WS-MATCH-OK
004010        MOVE 'MATCH HEADER NOT FOUND' TO WS-FAIL-REASON
004020        PERFORM 9800-LOG-FAILURE
004030        ADD 1 TO WS-FAILED-COUNT
004040        SET WS-MATCH-ABORTED TO TRUE
004050        GO TO 2000-EXIT.
004060*
004070    MOVE CH-MATCH-ID TO CDN-MATCH-ID.
004080    READ CRI-DONE-FILE
004090        KEY IS CDN-MATCH-ID
004100    END-READ.
004110    IF WS-DONE-OK
004120        ADD 1 TO WS-SKIPPED-COUNT
004130        ADD 1 TO WS-SUCCEEDED-COUNT
004140        SET WS-MATCH-SKIPPED TO TRUE
004150        GO TO 2000-EXIT.
004160*
004170    PERFORM 2100-LOAD-TEAMS THRU 2100-EXIT.
004180    PERFORM 2200-LOAD-PLAYER-TABLE THRU 2200-EXIT.
004190    PERFORM 2400-COMPUTE-TARGET.
004200    PERFORM 2500-EXTRACT-MATCH-FACTS.
004210    MOVE 0 TO WS-BST-TABLE-SIZE.
004220    MOVE 0 TO WS-BWST-TABLE-SIZE.
004230    MOVE 0 TO WIS-RUNS(1) WIS-WICKETS(1) WIS-BALLS(1).
004240    MOVE 0 TO WIS-RUNS(2) WIS-WICKETS(2) WIS-BALLS(2).
004250    MOVE SPACE TO CRI-BBB-RECORD.
004260    OPEN OUTPUT CRI-BBB-FILE.
004270    SET WS-BBB-FILE-OPEN TO TRUE.
004280    PERFORM 3000-SORT-DELIVERIES.
004290    CLOSE CRI-BBB-FILE.
004300    SET WS-BBB-FILE-OPEN TO FALSE.
004310    PERFORM 2600-WRITE-DONE-REGISTER.
004320    ADD 1 TO WS-SUCCEEDED-COUNT.
004330*
004340 2000-EXIT.
004350    EXIT.
004360    IF WS-PROCESSED-COUNT > 0
004370        DIVIDE WS-PROCESSED-COUNT BY 50
004380            GIVING WS-PROGRESS-MOD
004390            REMAINDER WS-PROGRESS-MOD
004400        IF WS-PROGRESS-MOD = 0
004410            PERFORM 9700-LOG-PROGRESS
004420        END-IF
004430    END-IF.
004440    PERFORM 1200-READ-DRIVER-RECORD.
004450*-----------------------------------------------------------------
004460 2100-LOAD-TEAMS.
004470*-----------------------------------------------------------------
004480    MOVE 0 TO WS-TEAM-COUNT.
004490    MOVE CH-MATCH-ID TO CT-MATCH-ID.
004500    MOVE 0 TO CT-TEAM-ID.
004510    START CRI-TEAM-FILE KEY IS NOT LESS THAN CT-TEAM-KEY
004520        INVALID KEY NEXT SENTENCE
004530    END-START.
004540    READ CRI-TEAM-FILE NEXT RECORD
004550        AT END MOVE HIGH-VALUES TO CT-MATCH-ID
004560    END-READ.
004570    PERFORM 2110-LOAD-ONE-TEAM
004580        UNTIL CT-MATCH-ID NOT = CH-MATCH-ID.
004590 2100-EXIT.
004600    EXIT.
004610*-----------------------------------------------------------------
004620 2110-LOAD-ONE-TEAM.
004630*-----------------------------------------------------------------
004640    IF WS-TEAM-COUNT < 2
004650        ADD 1 TO WS-TEAM-COUNT
004660        MOVE CT-TEAM-ID   TO WS-TEAM-ID(WS-TEAM-COUNT)
004670        MOVE CT-TEAM-NAME TO WS-TEAM-NAME(WS-TEAM-COUNT).
004680    READ CRI-TEAM-FILE NEXT RECORD
004690        AT END MOVE HIGH-VALUES TO CT-MATCH-ID
004700    END-READ.
004710*-----------------------------------------------------------------
004720 2150-LOOKUP-TEAM-NAME.
004730*-----------------------------------------------------------------
004740*    CALLER SETS WS-LOOKUP-TEAM-ID BEFORE PERFORMING THIS
004750*    PARAGRAPH; RESULT COMES BACK IN WS-LOOKUP-TEAM-NAME.
004760*-----------------------------------------------------------------
004770    MOVE SPACE TO WS-LOOKUP-TEAM-NAME.
004780    IF WS-LOOKUP-TEAM-ID NOT = 0
004790        IF WS-LOOKUP-TEAM-ID = WS-TEAM-ID(1)
004800            MOVE WS-TEAM-NAME(1) TO WS-LOOKUP-TEAM-NAME
004810        ELSE
004820            IF WS-LOOKUP-TEAM-ID = WS-TEAM-ID(2)
004830                MOVE WS-TEAM-NAME(2) TO WS-LOOKUP-TEAM-NAME.
004840*-----------------------------------------------------------------
004850 2200-LOAD-PLAYER-TABLE.
004860*-----------------------------------------------------------------
004870    MOVE 0 TO CPT-TABLE-SIZE.
004880    MOVE CH-MATCH-ID TO CP-MATCH-ID.
004890    MOVE 0 TO CP-PLAYER-ID.
004900    START CRI-PLAYER-FILE KEY IS NOT LESS THAN CP-PLAYER-KEY
004910        INVALID KEY NEXT SENTENCE
004920    END-START.
004930    READ CRI-PLAYER-FILE NEXT RECORD
004940        AT END MOVE HIGH-VALUES TO CP-MATCH-ID
004950    END-READ.
004960    PERFORM 2210-MERGE-ONE-PLAYER
004970        UNTIL CP-MATCH-ID NOT = CH-MATCH-ID.
004980 2200-EXIT.
004990    EXIT.
005000*-----------------------------------------------------------------
005010 2210-MERGE-ONE-PLAYER.
005020*-----------------------------------------------------------------
005030*    A PLAYER CAN APPEAR MORE THAN ONCE ACROSS THE INNINGS
005040*    SUMMARIES (ONCE AS A BATSMAN, AGAIN AS A BOWLER).  ONLY
005050*    FIELDS STILL BLANK/ZERO ON THE TABLE ROW ARE FILLED IN, SO A
005060*    LATER RECORD NEVER OVERWRITES AN EARLIER ONE'S DATA.
005070*-----------------------------------------------------------------
005080    PERFORM 2220-FIND-OR-ADD-PLAYER.
005090    IF CPT-PLAYER-NAME(CPT-NDX) = SPACE
005100        MOVE CP-PLAYER-NAME TO CPT-PLAYER-NAME(CPT-NDX).
005110    IF CPT-TEAM-ID(CPT-NDX) = 0
005120        MOVE CP-TEAM-ID TO CPT-TEAM-ID(CPT-NDX).
005130    IF CPT-BAT-HAND(CPT-NDX) = SPACE
005140        MOVE CP-BAT-HAND TO CPT-BAT-HAND(CPT-NDX).
005150    IF CPT-BOWL-STYLE(CPT-NDX) = SPACE
005160        MOVE CP-BOWL-STYLE TO CPT-BOWL-STYLE(CPT-NDX)
005170        PERFORM 2230-DERIVE-BOWL-KIND.
005180    IF CPT-COUNTRY-TEAM-ID(CPT-NDX) = 0
005190        MOVE CP-COUNTRY-TEAM-ID TO CPT-COUNTRY-TEAM-ID(CPT-NDX)
005200        PERFORM 2240-LOOKUP-COUNTRY-NAME.
005210    IF CPT-DOB(CPT-NDX) = SPACE
005220        PERFORM 2250-VALIDATE-DOB.
005230    IF CP-WAS-OUT
005240        MOVE 'Y' TO CPT-IS-OUT(CPT-NDX).
005250    READ CRI-PLAYER-FILE NEXT RECORD
005260        AT END MOVE HIGH-VALUES TO CP-MATCH-ID
005270    END-READ.
005280*-----------------------------------------------------------------
005290 2220-FIND-OR-ADD-PLAYER.
005300*-----------------------------------------------------------------
005310    SET CPT-NDX TO 1.
005320    SEARCH CPT-ENTRY
005330        AT END
005340            ADD 1 TO CPT-TABLE-SIZE
005350            SET CPT-NDX TO CPT-TABLE-SIZE
005360            MOVE CP-PLAYER-ID TO CPT-PLAYER-ID(CPT-NDX)
005370            MOVE SPACE TO CPT-PLAYER-NAME(CPT-NDX)
005380                          CPT-BAT-HAND(CPT-NDX)
005390                          CPT-BOWL-STYLE(CPT-NDX)
005400                          CPT-BOWL-KIND(CPT-NDX)
005410                          CPT-COUNTRY-NAME(CPT-NDX)
005420                          CPT-DOB(CPT-NDX)
005430                          CPT-IS-OUT(CPT-NDX)
005440            MOVE 0 TO CPT-TEAM-ID(CPT-NDX)
005450            MOVE 0 TO CPT-COUNTRY-TEAM-ID(CPT-NDX)
005460        WHEN CPT-PLAYER-ID(CPT-NDX) = CP-PLAYER-ID
005470            CONTINUE
005480    END-SEARCH.
005490*-----------------------------------------------------------------
005500 2230-DERIVE-BOWL-KIND.
005510*-----------------------------------------------------------------
005520*    "FAST"/"MEDIUM"/"PACE" ANYWHERE IN THE STYLE TEXT (ANY CASE)
005530*    MAKES A PACE BOWLER; ANYTHING ELSE NON-BLANK IS A SPINNER.
005540*-----------------------------------------------------------------
005550    IF CP-BOWL-STYLE = SPACE
005560        MOVE SPACE TO CPT-BOWL-KIND(CPT-NDX)
005570    ELSE
005580        MOVE SPACE TO WS-BOWL-STYLE-UC
005590        MOVE CP-BOWL-STYLE TO WS-BOWL-STYLE-UC
005600        INSPECT WS-BOWL-STYLE-UC CONVERTING
005610            'abcdefghijklmnopqrstuvwxyz' TO
005620            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005630        MOVE 0 TO WS-FOUND-CT
005640        INSPECT WS-BOWL-STYLE-UC TALLYING WS-FOUND-CT FOR ALL 'FAST'
005650        IF WS-FOUND-CT = 0
005660            INSPECT WS-BOWL-STYLE-UC TALLYING WS-FOUND-CT
005670                FOR ALL 'MEDIUM'
005680        END-IF
005690        IF WS-FOUND-CT = 0
005700            INSPECT WS-BOWL-STYLE-UC TALLYING WS-FOUND-CT
005710                FOR ALL 'PACE'
005720        END-IF
005730        IF WS-FOUND-CT > 0
005740            MOVE 'pace bowler' TO CPT-BOWL-KIND(CPT-NDX)
005750        ELSE
005760            MOVE 'spin bowler' TO CPT-BOWL-KIND(CPT-NDX).
005770*-----------------------------------------------------------------
005780 2240-LOOKUP-COUNTRY-NAME.
005790*-----------------------------------------------------------------
005800    MOVE SPACE TO CPT-COUNTRY-NAME(CPT-NDX).
005810    SET CTRY-NDX TO 1.
005820    SEARCH CTRY-ENTRY
005830        AT END CONTINUE
005840        WHEN CTRY-ID(CTRY-NDX) = CP-COUNTRY-TEAM-ID
005850            MOVE CTRY-NAME(CTRY-NDX) TO CPT-COUNTRY-NAME(CPT-NDX)
005860    END-SEARCH.
005870*-----------------------------------------------------------------
005880 2250-VALIDATE-DOB.
005890*-----------------------------------------------------------------
005900*    YEAR/MONTH/DAY ALL NON-ZERO ARE REQUIRED.  DAY IS CLAMPED
005910*    INTO 1..LAST-DAY-OF-MONTH (LEAP-YEAR AWARE FOR FEBRUARY).
005920*-----------------------------------------------------------------
005930    MOVE SPACE TO CPT-DOB(CPT-NDX).
005940    IF CP-DOB-YEAR NOT = 0 AND CP-DOB-MONTH NOT = 0
005950            AND CP-DOB-DAY NOT = 0
005960        IF CP-DOB-MONTH >= 1 AND CP-DOB-MONTH <= 12
005970            PERFORM 2260-CHECK-LEAP-YEAR
005980            MOVE WS-MONTH-LEN(CP-DOB-MONTH) TO WS-LAST-DAY-OF-MONTH
005990            IF CP-DOB-MONTH = 2 AND WS-IS-LEAP-YEAR
006000                MOVE 29 TO WS-LAST-DAY-OF-MONTH
006010            END-IF
006020            MOVE CP-DOB-DAY TO WS-DAY-VALUE
006030            IF WS-DAY-VALUE < 1
006040                MOVE 1 TO WS-DAY-VALUE
006050            END-IF
006060            IF WS-DAY-VALUE > WS-LAST-DAY-OF-MONTH
006070                MOVE WS-LAST-DAY-OF-MONTH TO WS-DAY-VALUE
006080            END-IF
006090            STRING CP-DOB-YEAR '-' CP-DOB-MONTH '-' WS-DAY-VALUE
006100                DELIMITED BY SIZE INTO CPT-DOB(CPT-NDX).
006110*-----------------------------------------------------------------
006120 2260-CHECK-LEAP-YEAR.
006130*-----------------------------------------------------------------
006140*    DIVISIBLE BY 4, EXCEPT CENTURY YEARS WHICH MUST ALSO BE
006150*    DIVISIBLE BY 400 (THE GREGORIAN RULE).
006160*-----------------------------------------------------------------
006170    MOVE 'N' TO WS-LEAP-YEAR-SW.
006180    DIVIDE CP-DOB-YEAR BY 4 GIVING WS-TEMP-QUOT
006190        REMAINDER WS-TEMP-REM.
006200    IF WS-TEMP-REM = 0
006210        SET WS-IS-LEAP-YEAR TO TRUE
006220        DIVIDE CP-DOB-YEAR BY 100 GIVING WS-TEMP-QUOT
006230            REMAINDER WS-TEMP-REM
006240        IF WS-TEMP-REM = 0
006250            SET WS-LEAP-YEAR-SW TO FALSE
006260            DIVIDE CP-DOB-YEAR BY 400 GIVING WS-TEMP-QUOT
006270                REMAINDER WS-TEMP-REM
006280            IF WS-TEMP-REM = 0
006290                SET WS-IS-LEAP-YEAR TO TRUE
006300            END-IF
006310        END-IF
006320    END-IF.
006330*-----------------------------------------------------------------
006340 2400-COMPUTE-TARGET.
006350*-----------------------------------------------------------------
006360    IF CH-SCHEDULED-OVERS = 0
006370        MOVE 120 TO WS-MAX-BALLS
006380    ELSE
006390        COMPUTE WS-MAX-BALLS = CH-SCHEDULED-OVERS * 6.
006400    MOVE 'N' TO WS-TARGET-KNOWN-SW.
006410    MOVE 0 TO WS-TARGET.
006420    MOVE CH-MATCH-ID TO CI-MATCH-ID.
006430    READ CRI-INN1-FILE
006440        KEY IS CI-MATCH-ID
006450        INVALID KEY CONTINUE
006460    END-READ.
006470    IF WS-INN1-OK
006480        COMPUTE WS-TARGET = CI-INNING1-RUNS + 1
006490        SET WS-TARGET-KNOWN TO TRUE.
006500*-----------------------------------------------------------------
006510 2500-EXTRACT-MATCH-FACTS.
006520*-----------------------------------------------------------------
006530    MOVE CH-GROUND-NAME    TO WS-MF2-GROUND.
006540    MOVE CH-GROUND-COUNTRY TO WS-MF2-COUNTRY.
006550    MOVE CH-START-DATE     TO WS-MF2-MATCH-DATE.
006560    MOVE CH-START-DATE(1:4) TO WS-MF2-MATCH-YEAR.
006570    IF CH-TOSS-CHOICE = 1
006580        MOVE 'BAT ' TO WS-MF2-TOSS-DECISION
006590    ELSE
006600        MOVE 'BOWL' TO WS-MF2-TOSS-DECISION.
006610    IF CH-IS-INTL-T20
006620        MOVE 'T20I' TO WS-MF2-COMPETITION
006630    ELSE
006640        MOVE CH-SERIES-NAME TO WS-MF2-COMPETITION.
006650    MOVE CH-WINNER-TEAM-ID TO WS-LOOKUP-TEAM-ID.
006660    PERFORM 2150-LOOKUP-TEAM-NAME.
006670    MOVE WS-LOOKUP-TEAM-NAME TO WS-MF2-WINNER.
006680    MOVE CH-TOSS-WINNER-ID TO WS-LOOKUP-TEAM-ID.
006690    PERFORM 2150-LOOKUP-TEAM-NAME.
006700    MOVE WS-LOOKUP-TEAM-NAME TO WS-MF2-TOSS.
006710    PERFORM 2540-PARSE-WIN-STATUS.
006720*-----------------------------------------------------------------
006730 2540-PARSE-WIN-STATUS.
006740*-----------------------------------------------------------------
006750*    STATUS TEXT LOOKS LIKE "WON BY 25 RUNS" OR "WON BY 7
006760*    WICKETS".  THE WORD AHEAD OF RUNS/WICKETS IS THE MARGIN.
006770*-----------------------------------------------------------------
006780    MOVE 0 TO WS-FOUND-CT.
006790    INSPECT CH-STATUS-TEXT TALLYING WS-FOUND-CT FOR ALL 'wickets'.
006800    IF WS-FOUND-CT > 0
006810        MOVE 'wickets' TO WS-MF2-WIN-TYPE
006820    ELSE
006830        MOVE 'runs'    TO WS-MF2-WIN-TYPE.
006840    MOVE 0 TO WS-MF2-WIN-MARGIN.
006850    MOVE SPACE TO WS-STATUS-TEXT-WORK.
006860    MOVE CH-STATUS-TEXT TO WS-STATUS-TEXT-WORK.
006870    MOVE SPACE TO WS-WORD-TABLE(1) WS-WORD-TABLE(2) WS-WORD-TABLE(3)
006880                  WS-WORD-TABLE(4) WS-WORD-TABLE(5) WS-WORD-TABLE(6)
006890                  WS-WORD-TABLE(7) WS-WORD-TABLE(8).
006900    MOVE 1 TO WS-UNSTR-PTR.
006910    MOVE 1 TO WS-WORD-NDX.
006920    PERFORM 2541-TOKENIZE-ONE-WORD
006930        UNTIL WS-WORD-NDX > 8.
006940    MOVE 2 TO WS-WORD-NDX.
006950    PERFORM 2542-SCAN-ONE-WORD
006960        UNTIL WS-WORD-NDX > 8.
006970*-----------------------------------------------------------------
006980 2541-TOKENIZE-ONE-WORD.
006990*-----------------------------------------------------------------
007000    UNSTRING WS-STATUS-TEXT-WORK DELIMITED BY SPACE
007010        INTO WS-WORD(WS-WORD-NDX)
007020        WITH POINTER WS-UNSTR-PTR
007030        ON OVERFLOW CONTINUE
007040    END-UNSTRING.
007050    ADD 1 TO WS-WORD-NDX.
007060*-----------------------------------------------------------------
007070 2542-SCAN-ONE-WORD.
007080*-----------------------------------------------------------------
007090    IF WS-WORD(WS-WORD-NDX) = 'runs' OR
007100            WS-WORD(WS-WORD-NDX) = 'wickets'
007110        MOVE WS-WORD(WS-WORD-NDX - 1)(1:4) TO WS-MARGIN-TEXT
007120        INSPECT WS-MARGIN-TEXT REPLACING LEADING SPACE BY ZERO
007130        MOVE WS-MARGIN-NUM TO WS-MF2-WIN-MARGIN
007140        MOVE 8 TO WS-WORD-NDX.
007150    ADD 1 TO WS-WORD-NDX.
007160*-----------------------------------------------------------------
007170 2600-WRITE-DONE-REGISTER.
007180*-----------------------------------------------------------------
007190    MOVE CH-MATCH-ID        TO CDN-MATCH-ID.
007200    MOVE WS-TODAY-DATE      TO CDN-DONE-DATE.
007210    WRITE CRI-DONE-RECORD
007220        INVALID KEY CONTINUE.
007230*-----------------------------------------------------------------
007240 3000-SORT-DELIVERIES.
007250*-----------------------------------------------------------------
007260*    THE COMMENTARY FEED CAN HAND DELIVERIES OVER OUT OF ORDER
007270*    WITHIN A MATCH; THE RAW FILE STAYS GROUPED BY MATCH-ID (ONE
007280*    MATCH'S BALLS TOGETHER) SO THE INPUT PROCEDURE ONLY NEEDS TO
007290*    RELEASE A CONTIGUOUS RUN, NOT RE-SCAN THE WHOLE FILE.
007300*-----------------------------------------------------------------
007310    SORT CRI-DLVSRT-FILE
007320        ON ASCENDING KEY SD-INNING-NUMBER SD-OVER-NUMBER
007330                         SD-BALL-NUMBER
007340        INPUT PROCEDURE IS 3100-RELEASE-RAW-DELIVERIES
007350        OUTPUT PROCEDURE IS 4000-PROCESS-SORTED-DELIVERIES.
007360*-----------------------------------------------------------------
007370 3100-RELEASE-RAW-DELIVERIES.
007380*-----------------------------------------------------------------
007390    PERFORM 3110-RELEASE-ONE-DELIVERY
007400        UNTIL WS-ALL-RAW-READ OR CD-MATCH-ID NOT = CH-MATCH-ID.
007410*-----------------------------------------------------------------
007420 3110-RELEASE-ONE-DELIVERY.
007430*-----------------------------------------------------------------
007440    RELEASE CRI-DELIVERY-SORT-REC FROM CRI-DELIVERY-RECORD.
007450    PERFORM 1150-READ-NEXT-RAW-DELIVERY.
007460*-----------------------------------------------------------------
007470 4000-PROCESS-SORTED-DELIVERIES.
007480*-----------------------------------------------------------------
007490    MOVE 'N' TO WS-SORT-EOF-SW.
007500    PERFORM 4010-RETURN-ONE-DELIVERY.
007510    PERFORM 4020-HANDLE-ONE-DELIVERY THRU 4020-EXIT
007520        UNTIL WS-SORT-EOF.
007530*-----------------------------------------------------------------
007540 4010-RETURN-ONE-DELIVERY.
007550*-----------------------------------------------------------------
007560    RETURN CRI-DLVSRT-FILE
007570        AT END SET WS-SORT-EOF TO TRUE
007580    END-RETURN.
007590*-----------------------------------------------------------------
007600 4020-HANDLE-ONE-DELIVERY.
007610*-----------------------------------------------------------------
007620    PERFORM 4100-VALIDATE-DELIVERY THRU 4100-EXIT.
007630    IF NOT WS-DELIVERY-SKIP
007640        PERFORM 4200-RESOLVE-TEAMS-FOR-BALL THRU 4200-EXIT
007650        IF NOT WS-DELIVERY-SKIP
007660            PERFORM 4300-UPDATE-CUMULATIVE-STATS
007670            PERFORM 4400-CLASSIFY-OUTCOME
007680            PERFORM 4500-COMPUTE-RATES
007690            PERFORM 4700-EMIT-BBB-RECORD
007700        END-IF
007710    END-IF.
007720    PERFORM 4010-RETURN-ONE-DELIVERY.
007730 4020-EXIT.
007740    EXIT.
007750*-----------------------------------------------------------------
007760 4100-VALIDATE-DELIVERY.
007770*-----------------------------------------------------------------
007780*    A COMMENT ROW WITH NO BALL EVENT (INNINGS/OVER/BALL/PLAYERS/
007790*    OVERS-ACTUAL MISSING) IS NOT A DELIVERY - SKIP IT.
007800*-----------------------------------------------------------------
007810    MOVE 'N' TO WS-DELIVERY-SKIP-SW.
007820    IF SD-INNING-NUMBER = 0 OR SD-OVER-NUMBER = 0
007830            OR SD-BALL-NUMBER = 0 OR SD-BATSMAN-ID = 0
007840            OR SD-BOWLER-ID = 0 OR SD-OVERS-ACTUAL = 0
007850        SET WS-DELIVERY-SKIP TO TRUE.
007860 4100-EXIT.
007870    EXIT.
007880*-----------------------------------------------------------------
007890 4200-RESOLVE-TEAMS-FOR-BALL.
007900*-----------------------------------------------------------------
007910    MOVE SPACE TO WS-LOOKUP-TEAM-NAME.
007920    SET CPT-NDX TO 1.
007930    MOVE 0 TO WS-LOOKUP-TEAM-ID.
007940    SEARCH CPT-ENTRY
007950        AT END CONTINUE
007960        WHEN CPT-PLAYER-ID(CPT-NDX) = SD-BATSMAN-ID
007970            MOVE CPT-TEAM-ID(CPT-NDX) TO WS-LOOKUP-TEAM-ID
007980    END-SEARCH.
007990    PERFORM 2150-LOOKUP-TEAM-NAME.
008000    MOVE WS-LOOKUP-TEAM-NAME TO WS-4200-BATTING-TEAM.
008010    SET CPT-NDX TO 1.
008020    MOVE 0 TO WS-LOOKUP-TEAM-ID.
008030    SEARCH CPT-ENTRY
008040        AT END CONTINUE
008050        WHEN CPT-PLAYER-ID(CPT-NDX) = SD-BOWLER-ID
008060            MOVE CPT-TEAM-ID(CPT-NDX) TO WS-LOOKUP-TEAM-ID
008070    END-SEARCH.
008080    PERFORM 2150-LOOKUP-TEAM-NAME.
008090    MOVE WS-LOOKUP-TEAM-NAME TO WS-4200-BOWLING-TEAM.
008100    IF WS-4200-BATTING-TEAM = SPACE OR WS-4200-BOWLING-TEAM = SPACE
008110        IF WS-TEAM-COUNT = 2
008120            IF SD-INNING-NUMBER = 1
008130                MOVE WS-TEAM-NAME(1) TO WS-4200-BATTING-TEAM
008140                MOVE WS-TEAM-NAME(2) TO WS-4200-BOWLING-TEAM
008150            ELSE
008160                MOVE WS-TEAM-NAME(2) TO WS-4200-BATTING-TEAM
008170                MOVE WS-TEAM-NAME(1) TO WS-4200-BOWLING-TEAM
008180            END-IF
008190        ELSE
008200            SET WS-DELIVERY-SKIP TO TRUE
008210        END-IF
008220    END-IF.
008230    IF WS-4200-BATTING-TEAM = SPACE OR WS-4200-BOWLING-TEAM = SPACE
008240        SET WS-DELIVERY-SKIP TO TRUE.
008250 4200-EXIT.
008260    EXIT.
008270*-----------------------------------------------------------------
008280 4300-UPDATE-CUMULATIVE-STATS.
008290*-----------------------------------------------------------------
008300    ADD SD-TOTAL-RUNS TO WIS-RUNS(SD-INNING-NUMBER).
008310    PERFORM 4310-FIND-OR-ADD-BAT-STAT.
008320    PERFORM 4320-FIND-OR-ADD-BOWL-STAT.
008330    IF SD-WIDES = 0 AND SD-NOBALLS = 0
008340        ADD 1 TO WIS-BALLS(SD-INNING-NUMBER)
008350        ADD 1 TO BST-BALLS(BST-NDX)
008360        ADD 1 TO BWST-BALLS(BWST-NDX).
008370    ADD SD-BATSMAN-RUNS TO BST-RUNS(BST-NDX).
008380    COMPUTE BWST-RUNS(BWST-NDX) = BWST-RUNS(BWST-NDX)
008390        + SD-TOTAL-RUNS - SD-BYES - SD-LEGBYES.
008400    IF SD-WICKET-FELL
008410        ADD 1 TO WIS-WICKETS(SD-INNING-NUMBER)
008420        IF SD-DISMISSAL-TYPE = 1 OR SD-DISMISSAL-TYPE = 2
008430                OR SD-DISMISSAL-TYPE = 3 OR SD-DISMISSAL-TYPE = 5
008440                OR SD-DISMISSAL-TYPE = 11
008450            ADD 1 TO BWST-WICKETS(BWST-NDX).
008460*-----------------------------------------------------------------
008470 4310-FIND-OR-ADD-BAT-STAT.
008480*-----------------------------------------------------------------
008490    SET BST-NDX TO 1.
008500    SEARCH BST-ENTRY
008510        AT END
008520            ADD 1 TO WS-BST-TABLE-SIZE
008530            SET BST-NDX TO WS-BST-TABLE-SIZE
008540            MOVE SD-INNING-NUMBER TO BST-INNING(BST-NDX)
008550            MOVE SD-BATSMAN-ID TO BST-PLAYER-ID(BST-NDX)
008560            MOVE 0 TO BST-RUNS(BST-NDX) BST-BALLS(BST-NDX)
008570        WHEN BST-INNING(BST-NDX) = SD-INNING-NUMBER
008580                AND BST-PLAYER-ID(BST-NDX) = SD-BATSMAN-ID
008590            CONTINUE
008600    END-SEARCH.
008610*-----------------------------------------------------------------
008620 4320-FIND-OR-ADD-BOWL-STAT.
008630*-----------------------------------------------------------------
008640    SET BWST-NDX TO 1.
008650    SEARCH BWST-ENTRY
008660        AT END
008670            ADD 1 TO WS-BWST-TABLE-SIZE
008680            SET BWST-NDX TO WS-BWST-TABLE-SIZE
008690            MOVE SD-INNING-NUMBER TO BWST-INNING(BWST-NDX)
008700            MOVE SD-BOWLER-ID TO BWST-PLAYER-ID(BWST-NDX)
008710            MOVE 0 TO BWST-RUNS(BWST-NDX) BWST-BALLS(BWST-NDX)
008720                      BWST-WICKETS(BWST-NDX)
008730        WHEN BWST-INNING(BWST-NDX) = SD-INNING-NUMBER
008740                AND BWST-PLAYER-ID(BWST-NDX) = SD-BOWLER-ID
008750            CONTINUE
008760    END-SEARCH.
008770*-----------------------------------------------------------------
008780 4400-CLASSIFY-OUTCOME.
008790*-----------------------------------------------------------------
008800    EVALUATE TRUE
008810        WHEN SD-WICKET-FELL
008820            MOVE 'wicket'     TO CB-OUTCOME
008830        WHEN SD-WIDES > 0
008840            MOVE 'wide'       TO CB-OUTCOME
008850        WHEN SD-NOBALLS > 0 AND SD-BATSMAN-RUNS = 4
008860            MOVE 'noball+four' TO CB-OUTCOME
008870        WHEN SD-NOBALLS > 0 AND SD-BATSMAN-RUNS = 6
008880            MOVE 'noball+six'  TO CB-OUTCOME
008890        WHEN SD-NOBALLS > 0 AND SD-BATSMAN-RUNS > 0
008900            MOVE 'noball+run'  TO CB-OUTCOME
008910        WHEN SD-NOBALLS > 0
008920            MOVE 'noball'      TO CB-OUTCOME
008930        WHEN SD-WAS-FOUR
008940            MOVE 'four'        TO CB-OUTCOME
008950        WHEN SD-WAS-SIX
008960            MOVE 'six'         TO CB-OUTCOME
008970        WHEN (SD-BATSMAN-RUNS > 0 OR SD-LEGBYES > 0 OR SD-BYES > 0)
008980                AND SD-TOTAL-RUNS > 0
008990            MOVE 'run'         TO CB-OUTCOME
009000        WHEN OTHER
009010            MOVE 'no run'      TO CB-OUTCOME
009020    END-EVALUATE.
009030*-----------------------------------------------------------------
009040 4500-COMPUTE-RATES.
009050*-----------------------------------------------------------------
009060*    RUN RATE AND REQUIRED RUN RATE ARE UNDEFINED BEFORE THE
009070*    FIRST LEGAL BALL OR ONCE BALLS RUN OUT WITH RUNS STILL OWED.
009080*    THE OUTPUT PICTURE HAS NO WAY TO CARRY A TRUE BLANK IN A
009090*    NUMERIC FIELD, SO ZERO STANDS IN FOR "NOT YET MEANINGFUL".
009100*-----------------------------------------------------------------
009110    IF WIS-BALLS(SD-INNING-NUMBER) > 0
009120        COMPUTE CB-INNS-RR ROUNDED =
009130            (WIS-RUNS(SD-INNING-NUMBER) * 6) / WIS-BALLS(SD-INNING-NUMBER)
009140    ELSE
009150        MOVE 0 TO CB-INNS-RR.
009160    MOVE 0 TO CB-INNS-RUNS-REM CB-INNS-BALLS-REM CB-INNS-RRR.
009170    IF SD-INNING-NUMBER = 2 AND WS-TARGET-KNOWN
009180        COMPUTE CB-INNS-RUNS-REM = WS-TARGET - WIS-RUNS(2)
009190        COMPUTE CB-INNS-BALLS-REM = WS-MAX-BALLS - WIS-BALLS(2)
009200        IF CB-INNS-RUNS-REM <= 0
009210            MOVE 0 TO CB-INNS-RRR
009220        ELSE
009230            IF CB-INNS-BALLS-REM > 0
009240                COMPUTE CB-INNS-RRR ROUNDED =
009250                    (CB-INNS-RUNS-REM * 6) / CB-INNS-BALLS-REM
009260            ELSE
009270                MOVE 0 TO CB-INNS-RRR
009280            END-IF
009290        END-IF.
009300    DIVIDE BWST-BALLS(BWST-NDX) BY 6 GIVING WS-WORK-OVERS
009310        REMAINDER WS-WORK-BALLS.
009320    COMPUTE CB-CUR-BOWL-OVR = WS-WORK-OVERS + (WS-WORK-BALLS * 0.1).
009330*-----------------------------------------------------------------
009340 4700-EMIT-BBB-RECORD.
009350*-----------------------------------------------------------------
009360    MOVE CH-MATCH-ID            TO CB-P-MATCH.
009370    MOVE SD-INNING-NUMBER       TO CB-INNS.
009380    MOVE WS-TEAM-NAME(1)        TO CB-TEAM1.
009390    MOVE WS-TEAM-NAME(2)        TO CB-TEAM2.
009400    MOVE SD-BATSMAN-ID          TO CB-P-BAT.
009410    MOVE SD-NON-STRIKER-ID      TO CB-P-NON-STRIKER.
009420    MOVE SD-BOWLER-ID           TO CB-P-BOWL.
009430    MOVE WS-4200-BATTING-TEAM   TO CB-TEAM-BAT.
009440    MOVE WS-4200-BOWLING-TEAM   TO CB-TEAM-BOWL.
009450    MOVE SD-BALL-NUMBER         TO CB-BALL.
009460    MOVE SD-OVERS-UNIQUE        TO CB-BALL-ID.
009470    MOVE SD-TOTAL-RUNS          TO CB-SCORE.
009480    MOVE SD-IS-WICKET           TO CB-OUT-FLAG.
009490    MOVE SD-DISMISSAL-TEXT      TO CB-DISMISSAL.
009500    MOVE SD-OUT-PLAYER-ID       TO CB-P-OUT.
009510    MOVE SD-OVER-NUMBER         TO CB-OVER-NUMBER.
009520    MOVE SD-NOBALLS             TO CB-NOBALL.
009530    MOVE SD-WIDES               TO CB-WIDE.
009540    MOVE SD-BYES                TO CB-BYES.
009550    MOVE SD-LEGBYES             TO CB-LEGBYES.
009560    MOVE BST-RUNS(BST-NDX)      TO CB-CUR-BAT-RUNS.
009570    MOVE BST-BALLS(BST-NDX)     TO CB-CUR-BAT-BF.
009580    MOVE BWST-WICKETS(BWST-NDX) TO CB-CUR-BOWL-WKTS.
009590    MOVE BWST-RUNS(BWST-NDX)    TO CB-CUR-BOWL-RUNS.
009600    MOVE WIS-RUNS(SD-INNING-NUMBER)    TO CB-INNS-RUNS.
009610    MOVE WIS-WICKETS(SD-INNING-NUMBER) TO CB-INNS-WKTS.
009620    MOVE WIS-BALLS(SD-INNING-NUMBER)   TO CB-INNS-BALLS.
009630    MOVE WS-TARGET               TO CB-TARGET.
009640    MOVE WS-MAX-BALLS            TO CB-MAX-BALLS.
009650    MOVE WS-MF2-MATCH-DATE        TO CB-MATCH-DATE.
009660    MOVE WS-MF2-MATCH-YEAR        TO CB-MATCH-YEAR.
009670    MOVE WS-MF2-GROUND            TO CB-GROUND.
009680    MOVE WS-MF2-COUNTRY           TO CB-COUNTRY.
009690    MOVE WS-MF2-WINNER            TO CB-WINNER.
009700    MOVE WS-MF2-TOSS              TO CB-TOSS.
009710    MOVE WS-MF2-TOSS-DECISION     TO CB-TOSS-DECISION.
009720    MOVE WS-MF2-WIN-TYPE          TO CB-WIN-TYPE.
009730    MOVE WS-MF2-WIN-MARGIN        TO CB-WIN-MARGIN.
009740    MOVE WS-MF2-COMPETITION       TO CB-COMPETITION.
009750    MOVE SD-WAGON-X               TO CB-WAGON-X.
009760    MOVE SD-WAGON-Y               TO CB-WAGON-Y.
009770    MOVE SD-WAGON-ZONE            TO CB-WAGON-ZONE.
009780    MOVE SD-PITCH-LINE            TO CB-LINE.
009790    MOVE SD-PITCH-LENGTH          TO CB-LENGTH.
009800    MOVE SD-SHOT-TYPE             TO CB-SHOT.
009810    MOVE SD-BATSMAN-RUNS          TO CB-BATRUNS.
009820    COMPUTE CB-BOWLRUNS = SD-TOTAL-RUNS - SD-BYES - SD-LEGBYES.
009830    IF SD-WIDES = 0 AND SD-NOBALLS = 0
009840        MOVE 1 TO CB-BALLFACED
009850    ELSE
009860        MOVE 0 TO CB-BALLFACED.
009870*    UNSIGNED PICTURE HAS NO SPARE BIT PATTERN FOR "UNKNOWN" -
009880*    AN UNRECOGNIZED CODE FALLS IN WITH "NOT CONTROLLED".
009890    EVALUATE SD-SHOT-CONTROL
009900        WHEN 1 MOVE 1.0 TO CB-CONTROL
009910        WHEN 2 MOVE 0.0 TO CB-CONTROL
009920        WHEN OTHER MOVE 0.0 TO CB-CONTROL
009930    END-EVALUATE.
009940    MOVE SD-PRED-SCORE            TO CB-PRED-SCORE.
009950    MOVE SD-WIN-PROB              TO CB-WIN-PROB.
009960    PERFORM 4710-RESOLVE-PLAYER-NAMES.
009970    WRITE CRI-BBB-RECORD.
009980*-----------------------------------------------------------------
009990 4710-RESOLVE-PLAYER-NAMES.
010000*-----------------------------------------------------------------
010010    MOVE SPACE TO CB-BAT CB-BAT-DOB CB-BAT-COUNTRY CB-BAT-HAND.
010020    MOVE SPACE TO CB-NON-STRIKER CB-NON-STRIKER-DOB CB-NON-STRIKER-CTRY.
010030    MOVE SPACE TO CB-BOWL CB-BOWL-DOB CB-BOWL-COUNTRY CB-BOWL-STYLE
010040                  CB-BOWL-KIND.
010050    SET CPT-NDX TO 1.
010060    SEARCH CPT-ENTRY
010070        AT END CONTINUE
010080        WHEN CPT-PLAYER-ID(CPT-NDX) = SD-BATSMAN-ID
010090            MOVE CPT-PLAYER-NAME(CPT-NDX) TO CB-BAT
010100            MOVE CPT-DOB(CPT-NDX)         TO CB-BAT-DOB
010110            MOVE CPT-COUNTRY-NAME(CPT-NDX) TO CB-BAT-COUNTRY
010120            MOVE CPT-BAT-HAND(CPT-NDX)    TO CB-BAT-HAND
010130    END-SEARCH.
010140    SET CPT-NDX TO 1.
010150    SEARCH CPT-ENTRY
010160        AT END CONTINUE
010170        WHEN CPT-PLAYER-ID(CPT-NDX) = SD-NON-STRIKER-ID
010180            MOVE CPT-PLAYER-NAME(CPT-NDX) TO CB-NON-STRIKER
010190            MOVE CPT-DOB(CPT-NDX)         TO CB-NON-STRIKER-DOB
010200            MOVE CPT-COUNTRY-NAME(CPT-NDX) TO CB-NON-STRIKER-CTRY
010210    END-SEARCH.
010220    SET CPT-NDX TO 1.
010230    SEARCH CPT-ENTRY
010240        AT END CONTINUE
010250        WHEN CPT-PLAYER-ID(CPT-NDX) = SD-BOWLER-ID
010260            MOVE CPT-PLAYER-NAME(CPT-NDX) TO CB-BOWL
010270            MOVE CPT-DOB(CPT-NDX)         TO CB-BOWL-DOB
010280            MOVE CPT-COUNTRY-NAME(CPT-NDX) TO CB-BOWL-COUNTRY
010290            MOVE CPT-BOWL-STYLE(CPT-NDX)  TO CB-BOWL-STYLE
010300            MOVE CPT-BOWL-KIND(CPT-NDX)   TO CB-BOWL-KIND
010310    END-SEARCH.
010320*-----------------------------------------------------------------
010330 9700-LOG-PROGRESS.
010340*-----------------------------------------------------------------
010350    MOVE SPACE TO WS-RUN-LOG-LINE.
010360    STRING 'PROGRESS - PROCESSED ' WS-PROCESSED-COUNT
010370        ' SUCCEEDED ' WS-SUCCEEDED-COUNT
010380        ' SKIPPED '   WS-SKIPPED-COUNT
010390        ' FAILED '    WS-FAILED-COUNT
010400        DELIMITED BY SIZE INTO WS-RUN-LOG-LINE.
010410    PERFORM 9900-WRITE-LOG-LINE.
010420*-----------------------------------------------------------------
010430 9800-LOG-FAILURE.
010440*-----------------------------------------------------------------
010450    MOVE SPACE TO WS-RUN-LOG-LINE.
010460    STRING 'FAILED MATCH ' CDR-MATCH-ID
010470        ' - ' WS-FAIL-REASON
010480        DELIMITED BY SIZE INTO WS-RUN-LOG-LINE.
010490    PERFORM 9900-WRITE-LOG-LINE.
010500*-----------------------------------------------------------------
010510 9900-WRITE-LOG-LINE.
010520*-----------------------------------------------------------------
010530    IF LINE-COUNT GREATER THAN LINES-ON-PAGE
010540        PERFORM 9910-PRINT-HEADING-LINE.
010550    MOVE WS-RUN-LOG-LINE TO CRI-LOG-RECORD.
010560    WRITE CRI-LOG-RECORD
010570        AFTER ADVANCING LINE-SPACEING.
010580    ADD 1 TO LINE-COUNT.
010590*-----------------------------------------------------------------
010600 9910-PRINT-HEADING-LINE.
010610*-----------------------------------------------------------------
010620    MOVE SPACE TO WS-RUN-LOG-LINE.
010630    STRING 'CRICXFM RUN CONTROL LOG - PAGE ' PAGE-COUNT
010640        DELIMITED BY SIZE INTO WS-RUN-LOG-LINE.
010650    MOVE WS-RUN-LOG-LINE TO CRI-LOG-RECORD.
010660    WRITE CRI-LOG-RECORD
010670        AFTER ADVANCING PAGE.
010680    ADD 1 TO PAGE-COUNT.
010690    MOVE 0 TO LINE-COUNT.
010700*-----------------------------------------------------------------
010710 9000-END-OF-JOB-REPORT.
010720*-----------------------------------------------------------------
010730    MOVE SPACE TO WS-RUN-LOG-LINE.
010740    STRING 'END OF JOB - TOTAL ' WS-TOTAL-MATCHES
010750        ' SUCCEEDED ' WS-SUCCEEDED-COUNT
010760        ' SKIPPED '   WS-SKIPPED-COUNT
010770        ' FAILED '    WS-FAILED-COUNT
010780        DELIMITED BY SIZE INTO WS-RUN-LOG-LINE.
010790    PERFORM 9900-WRITE-LOG-LINE.
010800    MOVE SPACE TO WS-RUN-LOG-LINE.
010810    IF WS-SUCCEEDED-COUNT > 0
010820        STRING 'JOB STATUS - SUCCESS' DELIMITED BY SIZE
010830            INTO WS-RUN-LOG-LINE
010840    ELSE
010850        STRING 'JOB STATUS - FAILURE' DELIMITED BY SIZE
010860            INTO WS-RUN-LOG-LINE.
010870    PERFORM 9900-WRITE-LOG-LINE.
