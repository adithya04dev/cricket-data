000100******************************************************************
000200*    CRIPLT - IN-MEMORY PLAYER DETAIL TABLE, ONE MATCH'S WORTH   *
000300*    AT A TIME.  TWIN OF CRIPLY.CPY WITH THE DERIVED FIELDS      *
000400*    2210-MERGE-ONE-PLAYER ADDS -- RESOLVED TEAM, VALIDATED      *
000500*    DOB, COUNTRY NAME AND BOWLING KIND.  LATER DELIVERY-COMMENT *
000600*    RECORDS UPDATE ANY FIELD STILL BLANK HERE.                  *
000700******************************************************************
000800 01  CRI-PLAYER-TABLE-AREA.
000900     05  CPT-TABLE-SIZE              PIC S9(04) USAGE COMP VALUE 0.
001000     05  CPT-ENTRY OCCURS 1 TO 500 TIMES
001100             DEPENDING ON CPT-TABLE-SIZE
001200             INDEXED BY CPT-NDX.
001300         10  CPT-PLAYER-ID           PIC 9(08).
001400         10  CPT-PLAYER-NAME         PIC X(30).
001500         10  CPT-TEAM-ID             PIC 9(04).
001600         10  CPT-BAT-HAND            PIC X(20).
001700         10  CPT-BOWL-STYLE          PIC X(30).
001800         10  CPT-BOWL-KIND           PIC X(12).
001900         10  CPT-COUNTRY-TEAM-ID     PIC 9(04).
002000         10  CPT-COUNTRY-NAME        PIC X(20).
002100         10  CPT-DOB                 PIC X(10).
002200         10  CPT-IS-OUT              PIC X(01).
002300         10  FILLER                  PIC X(07).
