000100******************************************************************
000200*    CRIBBB - CRICINFO TRANSFORMER OUTPUT - ONE RECORD PER       *
000300*    VALID DELIVERY, CARRYING MATCH FACTS, PLAYER DETAIL AND     *
000400*    RUNNING CUMULATIVE STATISTICS.                              *
000500******************************************************************
000600 01  CRI-BBB-RECORD.
000700     05  CB-P-MATCH                  PIC 9(08).
000800     05  CB-INNS                     PIC 9(01).
000900     05  CB-TEAM1                    PIC X(30).
001000     05  CB-TEAM2                    PIC X(30).
001100     05  CB-P-BAT                    PIC 9(08).
001200     05  CB-BAT                      PIC X(30).
001300     05  CB-BAT-COUNTRY              PIC X(20).
001400     05  CB-BAT-DOB                  PIC X(10).
001500     05  CB-P-NON-STRIKER            PIC 9(08).
001600     05  CB-NON-STRIKER              PIC X(30).
001700     05  CB-NON-STRIKER-DOB          PIC X(10).
001800     05  CB-NON-STRIKER-CTRY         PIC X(20).
001900     05  CB-TEAM-BAT                 PIC X(30).
002000     05  CB-TEAM-BOWL                PIC X(30).
002100     05  CB-P-BOWL                   PIC 9(08).
002200     05  CB-BOWL                     PIC X(30).
002300     05  CB-BOWL-DOB                 PIC X(10).
002400     05  CB-BOWL-COUNTRY             PIC X(20).
002500     05  CB-BALL                     PIC 9(02).
002600     05  CB-BALL-ID                  PIC X(06).
002700     05  CB-OUTCOME                  PIC X(12).
002800     05  CB-SCORE                    PIC 9(02).
002900     05  CB-OUT-FLAG                 PIC X(01).
003000         88  CB-WICKET-FELL                  VALUE 'Y'.
003100     05  CB-DISMISSAL                PIC X(40).
003200     05  CB-P-OUT                    PIC 9(08).
003300     05  CB-OVER-NUMBER              PIC 9(03).
003400     05  CB-NOBALL                   PIC 9(02).
003500     05  CB-WIDE                     PIC 9(02).
003600     05  CB-BYES                     PIC 9(02).
003700     05  CB-LEGBYES                  PIC 9(02).
003800     05  CB-CUR-BAT-RUNS             PIC 9(03).
003900     05  CB-CUR-BAT-BF               PIC 9(03).
004000     05  CB-CUR-BOWL-OVR             PIC 9(03)V9(1).
004100     05  CB-CUR-BOWL-WKTS            PIC 9(02).
004200     05  CB-CUR-BOWL-RUNS            PIC 9(03).
004300     05  CB-INNS-RUNS                PIC 9(04).
004400     05  CB-INNS-WKTS                PIC 9(02).
004500     05  CB-INNS-BALLS               PIC 9(04).
004600     05  CB-INNS-RUNS-REM            PIC S9(04).
004700     05  CB-INNS-BALLS-REM           PIC S9(04).
004800     05  CB-INNS-RR                  PIC 9(03)V9(2).
004900     05  CB-INNS-RRR                 PIC 9(03)V9(2).
005000     05  CB-TARGET                   PIC 9(04).
005100     05  CB-MAX-BALLS                PIC 9(04).
005200     05  CB-MATCH-DATE               PIC X(10).
005300     05  CB-MATCH-YEAR               PIC X(04).
005400     05  CB-GROUND                   PIC X(40).
005500     05  CB-COUNTRY                  PIC X(20).
005600     05  CB-WINNER                   PIC X(30).
005700     05  CB-TOSS                     PIC X(30).
005800     05  CB-TOSS-DECISION            PIC X(04).
005900     05  CB-WIN-TYPE                 PIC X(10).
006000     05  CB-WIN-MARGIN               PIC 9(04).
006100     05  CB-COMPETITION              PIC X(40).
006200     05  CB-BAT-HAND                 PIC X(20).
006300     05  CB-BOWL-STYLE               PIC X(30).
006400     05  CB-BOWL-KIND                PIC X(12).
006500     05  CB-BATRUNS                  PIC 9(02).
006600     05  CB-BALLFACED                PIC 9(01).
006700     05  CB-BOWLRUNS                 PIC 9(02).
006800     05  CB-WAGON-X                  PIC 9(03).
006900     05  CB-WAGON-Y                  PIC 9(03).
007000     05  CB-WAGON-ZONE               PIC 9(02).
007100     05  CB-LINE                     PIC X(20).
007200     05  CB-LENGTH                   PIC X(20).
007300     05  CB-SHOT                     PIC X(20).
007400     05  CB-CONTROL                  PIC 9V9(1).
007500     05  CB-PRED-SCORE               PIC S9(03).
007600     05  CB-WIN-PROB                 PIC S9(01)V9(4).
007700     05  FILLER                      PIC X(20) VALUE SPACE.
