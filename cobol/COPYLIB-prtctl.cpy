000100******************************************************************
000200*    PRTCTL - SHOP-STANDARD PAGE/LINE CONTROL BLOCK.             *
000300*    CARRIED BY EVERY REPORT PROGRAM SINCE THE COV19 SERIES;     *
000400*    REUSED HERE FOR THE TRANSFORMER RUN-CONTROL LOG.            *
000500******************************************************************
000600 01  WS-PRINT-CONTROL.
000700     05  LINE-COUNT                  PIC 9(03) VALUE 99.
000800     05  LINES-ON-PAGE               PIC 9(03) VALUE 55.
000900     05  PAGE-COUNT                  PIC 9(05) VALUE 1.
001000     05  LINE-SPACEING               PIC 9(01) VALUE 1.
001100     05  FILLER                      PIC X(08) VALUE SPACE.
