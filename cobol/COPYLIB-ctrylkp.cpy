000100******************************************************************
000200*    CTRYLKP - COUNTRY-TEAM-ID LOOKUP TABLE.  BUILT AS A         *
000300*    LITERAL-LOADED TABLE (SAME TECHNIQUE AS THE SHOP'S OLDER    *
000400*    MONTH-NAME TABLES) SO NO EXTRA FILE IS NEEDED TO CARRY 21   *
000500*    FIXED COUNTRY CODES.  UNLISTED IDS RESOLVE TO SPACE BY      *
000600*    2250-LOOKUP-COUNTRY-NAME FALLING OUT OF THE SEARCH.         *
000700******************************************************************
000800 01  CTRY-LOOKUP-LITERALS.
000900     05  FILLER     PIC X(22) VALUE '00Unknown             '.
001000     05  FILLER     PIC X(22) VALUE '01England             '.
001100     05  FILLER     PIC X(22) VALUE '02Australia           '.
001200     05  FILLER     PIC X(22) VALUE '03South Africa        '.
001300     05  FILLER     PIC X(22) VALUE '04West Indies         '.
001400     05  FILLER     PIC X(22) VALUE '05New Zealand         '.
001500     05  FILLER     PIC X(22) VALUE '06India               '.
001600     05  FILLER     PIC X(22) VALUE '07Pakistan            '.
001700     05  FILLER     PIC X(22) VALUE '08Sri Lanka           '.
001800     05  FILLER     PIC X(22) VALUE '09Zimbabwe            '.
001900     05  FILLER     PIC X(22) VALUE '11United States of Ame'.
002000     05  FILLER     PIC X(22) VALUE '15Netherlands         '.
002100     05  FILLER     PIC X(22) VALUE '20Papua New Guinea    '.
002200     05  FILLER     PIC X(22) VALUE '25Bangladesh          '.
002300     05  FILLER     PIC X(22) VALUE '27United Arab Emirates'.
002400     05  FILLER     PIC X(22) VALUE '28Namibia             '.
002500     05  FILLER     PIC X(22) VALUE '29Ireland             '.
002600     05  FILLER     PIC X(22) VALUE '30Scotland            '.
002700     05  FILLER     PIC X(22) VALUE '33Nepal               '.
002800     05  FILLER     PIC X(22) VALUE '37Oman                '.
002900     05  FILLER     PIC X(22) VALUE '40Afghanistan         '.
003000 01  CTRY-LOOKUP-TABLE REDEFINES CTRY-LOOKUP-LITERALS.
003100     05  CTRY-ENTRY OCCURS 21 TIMES INDEXED BY CTRY-NDX.
003200         10  CTRY-ID                 PIC 9(02).
003300         10  CTRY-NAME               PIC X(20).
