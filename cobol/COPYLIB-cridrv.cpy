000100******************************************************************
000200*    CRIDRV - CANDIDATE MATCH DRIVER RECORD FOR THE CRICINFO     *
000300*    SIDE.  ONE ROW PER COMMENTARY FILE ON HAND FOR TONIGHT'S    *
000400*    RUN.                                                        *
000500******************************************************************
000600 01  CRI-DRIVER-RECORD.
000700     05  CDR-MATCH-ID                PIC 9(08).
000800     05  FILLER                      PIC X(12) VALUE SPACE.
