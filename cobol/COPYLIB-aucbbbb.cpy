000100******************************************************************
000200*    AUCBBBB - AUCB TRANSFORMER OUTPUT - ONE RECORD PER          *
000300*    DELIVERY, MATCH-LEVEL FACTS REPEATED ON EVERY RECORD.       *
000400******************************************************************
000500 01  AUCB-BBB-RECORD.
000600*    -------------------- MATCH-LEVEL FACTS ---------------------
000700     05  AB-FIXTURE-ID               PIC 9(08).
000800     05  AB-TEAM1                    PIC X(30).
000900     05  AB-TEAM2                    PIC X(30).
001000     05  AB-MATCH-DATE               PIC X(10).
001100     05  AB-FORMAT                   PIC X(10).
001200     05  AB-GROUND                   PIC X(40).
001300     05  AB-COMPETITION              PIC X(40).
001400     05  AB-TOSS-WINNER              PIC X(30).
001500     05  AB-TOSS-DECISION            PIC X(04).
001600     05  AB-MATCH-WINNER             PIC X(30).
001700     05  AB-WIN-TYPE                 PIC X(10).
001800     05  AB-WIN-MARGIN               PIC 9(04).
001900*    -------------------- PER-DELIVERY FACTS ---------------------
002000     05  AB-INNING-NUMBER            PIC 9(01).
002100     05  AB-BATTING-TEAM             PIC X(30).
002200     05  AB-BOWLING-TEAM             PIC X(30).
002300     05  AB-OVER-NUMBER              PIC 9(03).
002400     05  AB-BALL-NUMBER              PIC 9(02).
002500     05  AB-BATTING-PLAYER           PIC X(30).
002600     05  AB-BATTING-PLAYER-DOB       PIC X(10).
002700     05  AB-BATTING-PLAYER-COUNTRY   PIC X(20).
002800     05  AB-NON-STRIKER-PLAYER       PIC X(30).
002900     05  AB-NON-STRIKER-DOB          PIC X(10).
003000     05  AB-NON-STRIKER-COUNTRY      PIC X(20).
003100     05  AB-BOWLING-PLAYER           PIC X(30).
003200     05  AB-BOWLING-PLAYER-DOB       PIC X(10).
003300     05  AB-BOWLING-PLAYER-COUNTRY   PIC X(20).
003400     05  AB-DISMISSED-PLAYER         PIC X(30).
003500     05  AB-RUNS-SCORED              PIC 9(02).
003600     05  AB-IS-WICKET                PIC X(01).
003700     05  FILLER                      PIC X(25) VALUE SPACE.
