000100******************************************************************
000110* PROGRAM NAME:    AUCBXFM
000120* ORIGINAL AUTHOR: ED ACKERMAN
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/18/91 ED ACKERMAN     CREATED FOR NIGHTLY CRICKET FEED
000180*                          CONVERSION PROJECT, REQ OPS-1140.
000190*                          FLATTENS THE AUCB FEED'S FIXTURE,
000200*                          SCORECARD AND INNINGS FILES INTO ONE
000210*                          BALL-BY-BALL RECORD PER DELIVERY.
000220* 08/02/92 DAVID QUINTERO  ADDED TEST-MATCH 4TH INNINGS SUPPORT,
000230*                          REQ OPS-1206.
000240* 04/09/95 DAVID QUINTERO  PLAYER LOOKUP REBUILT AS AN OCCURS
000250*                          TABLE INSTEAD OF RE-READING THE
000260*                          SCORECARD FILE FOR EVERY DELIVERY.
000270* 07/14/97 ED ACKERMAN     ELIGIBILITY RULES SPUN OFF TO A
000280*                          CALLED SUBPROGRAM (ELIGCHK), REQ
000290*                          OPS-1362, SO THE SAME RULES SERVE
000300*                          THE SCRAPE-SIDE FIXTURE FILTER TOO.
000310* 02/01/99 ED ACKERMAN     Y2K REVIEW - ALL DATE FIELDS ARE
000320*                          ALREADY STORED CCYY-MM-DD, NO CHANGE
000330*                          REQUIRED.  ADDED TO MAINT LOG PER
000340*                          STANDARDS MEMO 99-04.
000350* 11/30/01 ED ACKERMAN     RUN-CONTROL TOTALS MOVED TO SHARED
000360*                          COPYBOOK CTLTOTS SO CRICXFM CAN
000370*                          REPORT THE SAME WAY, REQ OPS-1480.
000380* 12/14/01 ED ACKERMAN     RUN LOG NOW PAGES LIKE ANY OTHER SHOP
000390*                          REPORT (PRTCTL HEADING/PAGE-COUNT),
000400*                          REQ OPS-1486.
000410* 03/22/02 DAVID QUINTERO  DRIVER FILE IS NOW BUILT BY THIS
000420*                          PROGRAM (FIXTURE SCAN + ELIGCHK
000430*                          PREFILTER CALL) INSTEAD OF BEING
000440*                          HAND-FED -- REQ OPS-1511.  ALSO ADDED
000450*                          THE MISSING INNINGS-2 PROBE TO
000460*                          2100-CHECK-REQUIRED-INPUTS (WAS ONLY
000470*                          CHECKING INNINGS 1) AND WIDENED
000480*                          AP-DOB ON AUCBPLY TO THE FEED'S REAL
000490*                          20-BYTE WIDTH SO THE TIMESTAMP
000500*                          TRUNCATION TEST IN 2220-NORMALIZE-DOB
000510*                          IS NO LONGER READING PAST THE FIELD.
000520*
000530******************************************************************
000540 IDENTIFICATION DIVISION.
000550 PROGRAM-ID.  AUCBXFM.
000560 AUTHOR. ED ACKERMAN.
000570 INSTALLATION. COBOL DEVELOPMENT CENTER.
000580 DATE-WRITTEN. 03/18/91.
000590 DATE-COMPILED.
000600 SECURITY. NON-CONFIDENTIAL.
000610******************************************************************
000620 ENVIRONMENT DIVISION.
000630*-----------------------------------------------------------------
000640 CONFIGURATION SECTION.
000650*-----------------------------------------------------------------
000660 SOURCE-COMPUTER. IBM-3081.
000670 OBJECT-COMPUTER. IBM-3081.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     UPSI-0  ON  AUCBXFM-TRACE-ON
000710             OFF AUCBXFM-TRACE-OFF.
000720*-----------------------------------------------------------------
000730 INPUT-OUTPUT SECTION.
000740*-----------------------------------------------------------------
000750 FILE-CONTROL.
000760     SELECT AUCB-DRIVER-FILE ASSIGN TO AUCBDRV
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS  IS WS-DRIVER-STATUS.
000790*
000800     SELECT AUCB-FIXTURE-FILE ASSIGN TO AUCBFIX
000810         ORGANIZATION IS INDEXED
000820         ACCESS MODE  IS DYNAMIC
000830         RECORD KEY   IS AF-FIXTURE-ID
000840         FILE STATUS  IS WS-FIXTURE-STATUS.
000850*
000860     SELECT AUCB-PLAYER-FILE ASSIGN TO AUCBPLY
000870         ORGANIZATION IS INDEXED
000880         ACCESS MODE  IS DYNAMIC
000890         RECORD KEY   IS AP-PLAYER-KEY
000900         FILE STATUS  IS WS-PLAYER-STATUS.
000910*
000920     SELECT AUCB-DELIVERY-FILE ASSIGN TO AUCBDLV
000930         ORGANIZATION IS INDEXED
000940         ACCESS MODE  IS DYNAMIC
000950         RECORD KEY   IS AD-DELIVERY-KEY
000960         FILE STATUS  IS WS-DELIVERY-STATUS.
000970*
000980     SELECT AUCB-DONE-FILE ASSIGN TO AUCBDON
000990         ORGANIZATION IS INDEXED
001000         ACCESS MODE  IS DYNAMIC
001010         RECORD KEY   IS ADN-FIXTURE-ID
001020         FILE STATUS  IS WS-DONE-STATUS.
001030*
001040     SELECT AUCB-BBB-FILE ASSIGN TO AUCBBBB
001050         ORGANIZATION IS SEQUENTIAL
001060         FILE STATUS  IS WS-BBB-STATUS.
001070*
001080     SELECT RUN-LOG-FILE ASSIGN TO RUNLOG
001090         ORGANIZATION IS SEQUENTIAL.
001100******************************************************************
001110 DATA DIVISION.
001120 FILE SECTION.
001130*-----------------------------------------------------------------
001140 FD  AUCB-DRIVER-FILE RECORDING MODE F.
001150 COPY AUCBDRV.
001160*-----------------------------------------------------------------
001170 FD  AUCB-FIXTURE-FILE RECORDING MODE F.
001180 COPY AUCBFIX.
001190*-----------------------------------------------------------------
001200 FD  AUCB-PLAYER-FILE RECORDING MODE F.
001210 COPY AUCBPLY.
001220*-----------------------------------------------------------------
001230 FD  AUCB-DELIVERY-FILE RECORDING MODE F.
001240 COPY AUCBDLV.
001250*-----------------------------------------------------------------
001260 FD  AUCB-DONE-FILE RECORDING MODE F.
001270 COPY AUCBDON.
001280*-----------------------------------------------------------------
001290 FD  AUCB-BBB-FILE RECORDING MODE F.
001300 COPY AUCBBBB.
001310*-----------------------------------------------------------------
001320 FD  RUN-LOG-FILE RECORDING MODE F.
001330 01  RUN-LOG-RECORD              PIC X(132).
001340******************************************************************
001350 WORKING-STORAGE SECTION.
001360*-----------------------------------------------------------------
001370 01  WS-FILE-STATUSES.
001380     05  WS-DRIVER-STATUS            PIC X(02).
001390         88  WS-DRIVER-OK                    VALUE '00'.
001400         88  WS-DRIVER-EOF                   VALUE '10'.
001410     05  WS-FIXTURE-STATUS           PIC X(02).
001420         88  WS-FIXTURE-OK                   VALUE '00'.
001430         88  WS-FIXTURE-NOTFND               VALUE '23'.
001440     05  WS-PLAYER-STATUS            PIC X(02).
001450         88  WS-PLAYER-OK                    VALUE '00'.
001460         88  WS-PLAYER-NOTFND                VALUES '23' '14'.
001470     05  WS-DELIVERY-STATUS          PIC X(02).
001480         88  WS-DELIVERY-OK                  VALUE '00'.
001490         88  WS-DELIVERY-NOTFND              VALUES '23' '14'.
001500     05  WS-DONE-STATUS              PIC X(02).
001510         88  WS-DONE-OK                      VALUE '00'.
001520         88  WS-DONE-MAY-EXIST               VALUE '35'.
001530         88  WS-DONE-ALREADY-THERE           VALUE '00'.
001540     05  WS-BBB-STATUS               PIC X(02).
001550         88  WS-BBB-OK                       VALUE '00'.
001560     05  FILLER                      PIC X(02).
001570*-----------------------------------------------------------------
001580 01  WS-SWITCHES.
001590     05  WS-DRIVER-EOF-SW            PIC X(01) VALUE 'N'.
001600         88  WS-ALL-DRIVERS-READ             VALUE 'Y'.
001610     05  WS-FIXTURE-EOF-SW           PIC X(01) VALUE 'N'.
001620         88  WS-ALL-FIXTURES-READ            VALUE 'Y'.
001630     05  WS-MATCH-ABORT-SW           PIC X(01) VALUE 'N'.
001640         88  WS-MATCH-ABORTED                VALUE 'Y'.
001650     05  WS-MATCH-SKIP-SW            PIC X(01) VALUE 'N'.
001660         88  WS-MATCH-SKIPPED                VALUE 'Y'.
001670     05  WS-BBB-FILE-OPEN-SW         PIC X(01) VALUE 'N'.
001680         88  WS-BBB-FILE-OPEN                VALUE 'Y'.
001690     05  FILLER                      PIC X(01).
001700*-----------------------------------------------------------------
001710 01  WS-COUNTERS                     COMP.
001720     05  WS-LAST-INNING              PIC S9(04) VALUE 0.
001730     05  WS-INNING-SUB               PIC S9(04) VALUE 0.
001740     05  WS-PROGRESS-MOD             PIC S9(04) VALUE 0.
001750     05  FILLER                      PIC S9(04) VALUE 0.
001760*-----------------------------------------------------------------
001770 01  WS-MISC-FIELDS.
001780     05  WS-FAIL-REASON              PIC X(40).
001790     05  WS-FAIL-REASON-HALVES REDEFINES WS-FAIL-REASON.
001800         10  WS-FAIL-REASON-PART1    PIC X(20).
001810         10  WS-FAIL-REASON-PART2    PIC X(20).
001820     05  WS-TODAY-DATE               PIC X(10).
001830     05  WS-CUTOFF-DATE              PIC X(10) VALUE '2025-05-01'.
001840     05  WS-CURRENT-DATE-DATA.
001850         10  WS-CURRENT-YEAR         PIC 9(04).
001860         10  WS-CURRENT-MONTH        PIC 9(02).
001870         10  WS-CURRENT-DAY          PIC 9(02).
001880         10  FILLER                  PIC X(12).
001890     05  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-DATA
001900                                 PIC X(20).
001910     05  FILLER                      PIC X(04).
001920*-----------------------------------------------------------------
001930*    MATCH-LEVEL WORK AREA REDEFINED OVER THE FIXTURE RECORD SO
001940*    ONE MOVE CAPTURES EVERY HEADER FIELD FOR THE WHOLE MATCH.
001950*-----------------------------------------------------------------
001960 01  WS-MATCH-FACTS.
001970     05  WS-MF-TEAM1                 PIC X(30).
001980     05  WS-MF-TEAM2                 PIC X(30).
001990     05  WS-MF-DATE                  PIC X(10).
002000     05  WS-MF-FORMAT                PIC X(10).
002010     05  WS-MF-GROUND                PIC X(40).
002020     05  WS-MF-COMPETITION           PIC X(40).
002030     05  WS-MF-TOSS-WINNER           PIC X(30).
002040     05  WS-MF-TOSS-DECISION         PIC X(04).
002050     05  WS-MF-MATCH-WINNER          PIC X(30).
002060     05  WS-MF-WIN-TYPE              PIC X(10).
002070     05  WS-MF-WIN-MARGIN            PIC 9(04).
002080     05  WS-MF-GAME-TYPE-ID          PIC 9(02).
002090     05  WS-MF-GAME-TYPE-DISPLAY REDEFINES WS-MF-GAME-TYPE-ID
002100                                 PIC XX.
002110     05  FILLER                      PIC X(04).
002120*-----------------------------------------------------------------
002130 01  WS-RUN-LOG-LINE                 PIC X(132) VALUE SPACE.
002140*-----------------------------------------------------------------
002150 COPY ELGPARM.
002160 COPY AUCBPLT.
002170 COPY PRTCTL.
002180******************************************************************
002190 PROCEDURE DIVISION.
002200*-----------------------------------------------------------------
002210 0000-MAIN-PARAGRAPH.
002220*-----------------------------------------------------------------
002230     PERFORM 1000-BUILD-CANDIDATE-LIST.
002240     PERFORM 9000-END-OF-JOB-REPORT.
002250     GOBACK.
002260*-----------------------------------------------------------------
002270 1000-BUILD-CANDIDATE-LIST.
002280*-----------------------------------------------------------------
002290     PERFORM 1050-SCAN-FIXTURES-FOR-DRIVER.
002300     PERFORM 1100-OPEN-RUN-FILES.
002310     PERFORM 1200-READ-DRIVER-RECORD.
002320     PERFORM 2000-PROCESS-ONE-MATCH THRU 2000-EXIT
002330         UNTIL WS-ALL-DRIVERS-READ.
002340     PERFORM 1900-CLOSE-RUN-FILES.
002350*-----------------------------------------------------------------
002360 1050-SCAN-FIXTURES-FOR-DRIVER.
002370*-----------------------------------------------------------------
002380*    THE NIGHTLY RUN BUILDS ITS OWN DRIVER FILE RATHER THAN TRUST
002390*    A HAND-FED LIST - EVERY FIXTURE IS RUN THROUGH ELIGCHK IN
002400*    PREFILTER MODE (GAME-TYPE-ID SET PLUS START-DATE PAST THE
002410*    CUT-OFF) AND ACCEPTED FIXTURE-IDS ARE WRITTEN TO AUCBDRV.
002420*    2000-PROCESS-ONE-MATCH RE-RUNS THE FULL RULES AGAINST EACH
002430*    ONE BELOW - THIS PASS NEVER TRUSTS ITSELF BLINDLY EITHER.
002440*-----------------------------------------------------------------
002450     MOVE 'N' TO WS-FIXTURE-EOF-SW.
002460     OPEN INPUT  AUCB-FIXTURE-FILE.
002470     OPEN OUTPUT AUCB-DRIVER-FILE.
002480     PERFORM 1060-READ-NEXT-FIXTURE.
002490     PERFORM 1070-SCREEN-ONE-FIXTURE
002500         UNTIL WS-ALL-FIXTURES-READ.
002510     CLOSE AUCB-FIXTURE-FILE
002520           AUCB-DRIVER-FILE.
002530*-----------------------------------------------------------------
002540 1060-READ-NEXT-FIXTURE.
002550*-----------------------------------------------------------------
002560     READ AUCB-FIXTURE-FILE NEXT RECORD
002570         AT END SET WS-ALL-FIXTURES-READ TO TRUE
002580     END-READ.
002590*-----------------------------------------------------------------
002600 1070-SCREEN-ONE-FIXTURE.
002610*-----------------------------------------------------------------
002620     SET ELG-MODE-PREFILTER  TO TRUE.
002630     MOVE AF-GAME-TYPE-ID    TO ELG-GAME-TYPE-ID.
002640     MOVE AF-START-DATE      TO ELG-START-DATE.
002650     MOVE WS-CUTOFF-DATE     TO ELG-CUTOFF-DATE.
002660     CALL 'ELIGCHK' USING ELG-PARM-AREA.
002670     IF ELG-ACCEPTED
002680         MOVE AF-FIXTURE-ID TO ADR-FIXTURE-ID
002690         WRITE AUCB-DRIVER-RECORD
002700     END-IF.
002710     PERFORM 1060-READ-NEXT-FIXTURE.
002720*-----------------------------------------------------------------
002730 1100-OPEN-RUN-FILES.
002740*-----------------------------------------------------------------
002750     OPEN INPUT  AUCB-DRIVER-FILE
002760                 AUCB-FIXTURE-FILE
002770                 AUCB-PLAYER-FILE
002780                 AUCB-DELIVERY-FILE.
002790     OPEN I-O    AUCB-DONE-FILE.
002800     OPEN OUTPUT RUN-LOG-FILE.
002810     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-DATA.
002820     STRING WS-CURRENT-YEAR  '-' WS-CURRENT-MONTH '-'
002830            WS-CURRENT-DAY DELIMITED BY SIZE INTO WS-TODAY-DATE.
002840     MOVE SPACE TO WS-RUN-LOG-LINE.
002850     STRING 'AUCBXFM RUN BEGUN ' WS-TODAY-DATE
002860         DELIMITED BY SIZE INTO WS-RUN-LOG-LINE.
002870     PERFORM 9900-WRITE-LOG-LINE.
002880*-----------------------------------------------------------------
002890 1200-READ-DRIVER-RECORD.
002900*-----------------------------------------------------------------
002910     READ AUCB-DRIVER-FILE
002920         AT END SET WS-ALL-DRIVERS-READ TO TRUE
002930     END-READ.
002940     IF NOT WS-ALL-DRIVERS-READ
002950         ADD 1 TO WS-TOTAL-MATCHES.
002960*-----------------------------------------------------------------
002970 1900-CLOSE-RUN-FILES.
002980*-----------------------------------------------------------------
002990     CLOSE AUCB-DRIVER-FILE
003000           AUCB-FIXTURE-FILE
003010           AUCB-PLAYER-FILE
003020           AUCB-DELIVERY-FILE
003030           AUCB-DONE-FILE
003040           RUN-LOG-FILE.
003050     IF WS-BBB-FILE-OPEN
003060         CLOSE AUCB-BBB-FILE.
003070*-----------------------------------------------------------------
003080 2000-PROCESS-ONE-MATCH.
003090*-----------------------------------------------------------------
003100     MOVE 'N' TO WS-MATCH-ABORT-SW.
003110     MOVE 'N' TO WS-MATCH-SKIP-SW.
003120     ADD 1 TO WS-PROCESSED-COUNT.
003130     MOVE ADR-FIXTURE-ID TO AF-FIXTURE-ID.
003140     READ AUCB-FIXTURE-FILE
003150         KEY IS AF-FIXTURE-ID
003160     END-READ.
003170     IF NOT WS-FIXTURE-OK
003180         MOVE 'FIXTURE HEADER NOT FOUND' TO WS-FAIL-REASON
003190         PERFORM 9800-LOG-FAILURE
003200         ADD 1 TO WS-FAILED-COUNT
003210         SET WS-MATCH-ABORTED TO TRUE
003220         GO TO 2000-EXIT.
003230*
003240     PERFORM 2050-CHECK-ELIGIBILITY.
003250     IF ELG-REJECTED
003260         ADD 1 TO WS-SKIPPED-COUNT
003270         SET WS-MATCH-SKIPPED TO TRUE
003280         GO TO 2000-EXIT.
003290*
003300     MOVE AF-FIXTURE-ID TO ADN-FIXTURE-ID.
003310     READ AUCB-DONE-FILE
003320         KEY IS ADN-FIXTURE-ID
003330     END-READ.
003340     IF WS-DONE-OK
003350         ADD 1 TO WS-SKIPPED-COUNT
003360         SET WS-MATCH-SKIPPED TO TRUE
003370         GO TO 2000-EXIT.
003380*
003390     PERFORM 2100-CHECK-REQUIRED-INPUTS THRU 2100-EXIT.
003400     IF WS-MATCH-ABORTED
003410         GO TO 2000-EXIT.
003420*
003430     PERFORM 2200-LOAD-PLAYER-TABLE.
003440     PERFORM 2300-EXTRACT-MATCH-FACTS.
003450     PERFORM 2400-PROCESS-INNINGS THRU 2400-EXIT.
003460     PERFORM 2500-WRITE-DONE-REGISTER.
003470     ADD 1 TO WS-SUCCEEDED-COUNT.
003480*
003490 2000-EXIT.
003500     EXIT.
003510     IF WS-PROCESSED-COUNT > 0
003520         DIVIDE WS-PROCESSED-COUNT BY 50
003530             GIVING WS-PROGRESS-MOD
003540             REMAINDER WS-PROGRESS-MOD
003550         IF WS-PROGRESS-MOD = 0
003560             PERFORM 9700-LOG-PROGRESS
003570         END-IF
003580     END-IF.
003590     PERFORM 1200-READ-DRIVER-RECORD.
003600*-----------------------------------------------------------------
003610 2050-CHECK-ELIGIBILITY.
003620*-----------------------------------------------------------------
003630*    THE CANDIDATE LIST WAS ALREADY SCREENED ON THE SCRAPE SIDE
003640*    (PREFILTER MODE), BUT A NIGHTLY RUN NEVER TRUSTS AN UPSTREAM
003650*    LIST BLINDLY - THE SAME RULES ARE RE-APPLIED HERE IN FULL
003660*    MODE AGAINST THE FIXTURE RECORD JUST READ.
003670*-----------------------------------------------------------------
003680     SET ELG-MODE-FULL        TO TRUE.
003690     MOVE AF-WOMENS-FLAG      TO ELG-WOMENS-FLAG.
003700     MOVE AF-START-DATE       TO ELG-START-DATE.
003710     MOVE AF-GAME-TYPE-ID     TO ELG-GAME-TYPE-ID.
003720     MOVE AF-RESULT-TYPE      TO ELG-RESULT-TYPE.
003730     CALL 'ELIGCHK' USING ELG-PARM-AREA.
003740*-----------------------------------------------------------------
003750 2100-CHECK-REQUIRED-INPUTS.
003760*-----------------------------------------------------------------
003770*    THE FEED TREATS THE SCORECARD AND THE FIRST TWO INNINGS AS
003780*    MANDATORY.  A MISSING INNINGS 1/2 DELIVERY IS FOUND BY
003790*    START/READ-NEXT COMING BACK NOT-FOUND ON THE FIRST TRY.
003800*-----------------------------------------------------------------
003810     MOVE AF-FIXTURE-ID TO AP-FIXTURE-ID.
003820     MOVE 0              TO AP-PLAYER-ID.
003830     START AUCB-PLAYER-FILE KEY IS NOT LESS THAN AP-PLAYER-KEY
003840         INVALID KEY
003850             MOVE 'SCORECARD MISSING' TO WS-FAIL-REASON
003860             PERFORM 9800-LOG-FAILURE
003870             ADD 1 TO WS-FAILED-COUNT
003880             SET WS-MATCH-ABORTED TO TRUE
003890     END-START.
003900     IF WS-MATCH-ABORTED
003910         GO TO 2100-EXIT.
003920     READ AUCB-PLAYER-FILE NEXT RECORD
003930         AT END
003940             MOVE 'SCORECARD MISSING' TO WS-FAIL-REASON
003950             PERFORM 9800-LOG-FAILURE
003960             ADD 1 TO WS-FAILED-COUNT
003970             SET WS-MATCH-ABORTED TO TRUE
003980     END-READ.
003990     IF WS-MATCH-ABORTED OR AP-FIXTURE-ID NOT = AF-FIXTURE-ID
004000         IF NOT WS-MATCH-ABORTED
004010             MOVE 'SCORECARD MISSING' TO WS-FAIL-REASON
004020             PERFORM 9800-LOG-FAILURE
004030             ADD 1 TO WS-FAILED-COUNT
004040             SET WS-MATCH-ABORTED TO TRUE
004050         END-IF
004060         GO TO 2100-EXIT.
004070*
004080     MOVE AF-FIXTURE-ID TO AD-FIXTURE-ID.
004090     MOVE 1              TO AD-INNING-NUMBER.
004100     MOVE 0              TO AD-OVER-NUMBER.
004110     MOVE 0              TO AD-BALL-NUMBER.
004120     START AUCB-DELIVERY-FILE KEY IS NOT LESS THAN AD-DELIVERY-KEY
004130         INVALID KEY
004140             MOVE 'INNINGS 1 MISSING' TO WS-FAIL-REASON
004150             PERFORM 9800-LOG-FAILURE
004160             ADD 1 TO WS-FAILED-COUNT
004170             SET WS-MATCH-ABORTED TO TRUE
004180     END-START.
004190     IF WS-MATCH-ABORTED
004200         GO TO 2100-EXIT.
004210     READ AUCB-DELIVERY-FILE NEXT RECORD
004220         AT END
004230             MOVE 'INNINGS 1 MISSING' TO WS-FAIL-REASON
004240             PERFORM 9800-LOG-FAILURE
004250             ADD 1 TO WS-FAILED-COUNT
004260             SET WS-MATCH-ABORTED TO TRUE
004270     END-READ.
004280     IF WS-MATCH-ABORTED OR AD-FIXTURE-ID NOT = AF-FIXTURE-ID
004290             OR AD-INNING-NUMBER NOT = 1
004300         IF NOT WS-MATCH-ABORTED
004310             MOVE 'INNINGS 1 MISSING' TO WS-FAIL-REASON
004320             PERFORM 9800-LOG-FAILURE
004330             ADD 1 TO WS-FAILED-COUNT
004340             SET WS-MATCH-ABORTED TO TRUE
004350         END-IF
004360         GO TO 2100-EXIT.
004370*
004380     MOVE AF-FIXTURE-ID TO AD-FIXTURE-ID.
004390     MOVE 2              TO AD-INNING-NUMBER.
004400     MOVE 0              TO AD-OVER-NUMBER.
004410     MOVE 0              TO AD-BALL-NUMBER.
004420     START AUCB-DELIVERY-FILE KEY IS NOT LESS THAN AD-DELIVERY-KEY
004430         INVALID KEY
004440             MOVE 'INNINGS 2 MISSING' TO WS-FAIL-REASON
004450             PERFORM 9800-LOG-FAILURE
004460             ADD 1 TO WS-FAILED-COUNT
004470             SET WS-MATCH-ABORTED TO TRUE
004480     END-START.
004490     IF WS-MATCH-ABORTED
004500         GO TO 2100-EXIT.
004510     READ AUCB-DELIVERY-FILE NEXT RECORD
004520         AT END
004530             MOVE 'INNINGS 2 MISSING' TO WS-FAIL-REASON
004540             PERFORM 9800-LOG-FAILURE
004550             ADD 1 TO WS-FAILED-COUNT
004560             SET WS-MATCH-ABORTED TO TRUE
004570     END-READ.
004580     IF WS-MATCH-ABORTED OR AD-FIXTURE-ID NOT = AF-FIXTURE-ID
004590             OR AD-INNING-NUMBER NOT = 2
004600         IF NOT WS-MATCH-ABORTED
004610             MOVE 'INNINGS 2 MISSING' TO WS-FAIL-REASON
004620             PERFORM 9800-LOG-FAILURE
004630             ADD 1 TO WS-FAILED-COUNT
004640             SET WS-MATCH-ABORTED TO TRUE
004650         END-IF.
004660 2100-EXIT.
004670     EXIT.
004680*-----------------------------------------------------------------
004690 2200-LOAD-PLAYER-TABLE.
004700*-----------------------------------------------------------------
004710     MOVE 0 TO APT-TABLE-SIZE.
004720     MOVE AF-FIXTURE-ID TO AP-FIXTURE-ID.
004730     MOVE 0              TO AP-PLAYER-ID.
004740     START AUCB-PLAYER-FILE KEY IS NOT LESS THAN AP-PLAYER-KEY
004750         INVALID KEY NEXT SENTENCE
004760     END-START.
004770     READ AUCB-PLAYER-FILE NEXT RECORD
004780         AT END MOVE HIGH-VALUES TO AP-FIXTURE-ID
004790     END-READ.
004800     PERFORM 2210-LOAD-ONE-PLAYER
004810         UNTIL AP-FIXTURE-ID NOT = AF-FIXTURE-ID.
004820*-----------------------------------------------------------------
004830 2210-LOAD-ONE-PLAYER.
004840*-----------------------------------------------------------------
004850     IF APT-TABLE-SIZE < 500
004860         ADD 1 TO APT-TABLE-SIZE
004870         MOVE AP-PLAYER-ID          TO APT-PLAYER-ID(APT-TABLE-SIZE)
004880         MOVE AP-DISPLAY-NAME       TO APT-DISPLAY-NAME(APT-TABLE-SIZE)
004890         MOVE AP-NATIONALITY        TO APT-NATIONALITY(APT-TABLE-SIZE)
004900         PERFORM 2220-NORMALIZE-DOB.
004910     READ AUCB-PLAYER-FILE NEXT RECORD
004920         AT END MOVE HIGH-VALUES TO AP-FIXTURE-ID
004930     END-READ.
004940*-----------------------------------------------------------------
004950 2220-NORMALIZE-DOB.
004960*-----------------------------------------------------------------
004970*    AP-DOB ARRIVES AT ITS FULL FEED WIDTH (20) SO A DATE-TIME
004980*    STAMP (YYYY-MM-DDThh:mm:ssZ) CAN BE TESTED AT POSITION 11
004990*    AND TRIMMED TO ITS FIRST 10 CHARACTERS; ANYTHING ELSE,
005000*    INCLUDING SPACE, PASSES THROUGH UNCHANGED (THE TRAILING
005010*    MOVE TRUNCATES 20 BYTES DOWN TO APT-DOB'S 10 ON ITS OWN).
005020*-----------------------------------------------------------------
005030     IF AP-DOB(11:1) = 'T'
005040         MOVE AP-DOB(1:10) TO APT-DOB(APT-TABLE-SIZE)
005050     ELSE
005060         MOVE AP-DOB       TO APT-DOB(APT-TABLE-SIZE).
005070*-----------------------------------------------------------------
005080 2300-EXTRACT-MATCH-FACTS.
005090*-----------------------------------------------------------------
005100     MOVE AF-HOME-TEAM-NAME  TO WS-MF-TEAM1.
005110     MOVE AF-AWAY-TEAM-NAME  TO WS-MF-TEAM2.
005120     MOVE AF-START-DATE      TO WS-MF-DATE.
005130     MOVE AF-GAME-TYPE       TO WS-MF-FORMAT.
005140     MOVE AF-VENUE-NAME      TO WS-MF-GROUND.
005150     MOVE AF-COMPETITION     TO WS-MF-COMPETITION.
005160     MOVE AF-TOSS-DECISION   TO WS-MF-TOSS-DECISION.
005170     MOVE AF-WIN-TYPE        TO WS-MF-WIN-TYPE.
005180     MOVE AF-WIN-MARGIN      TO WS-MF-WIN-MARGIN.
005190     MOVE AF-GAME-TYPE-ID    TO WS-MF-GAME-TYPE-ID.
005200     IF AF-HOME-WON-TOSS
005210         MOVE AF-HOME-TEAM-NAME TO WS-MF-TOSS-WINNER
005220     ELSE
005230         MOVE AF-AWAY-TEAM-NAME TO WS-MF-TOSS-WINNER.
005240     IF AF-HOME-WON-MATCH
005250         MOVE AF-HOME-TEAM-NAME TO WS-MF-MATCH-WINNER
005260     ELSE
005270         MOVE AF-AWAY-TEAM-NAME TO WS-MF-MATCH-WINNER.
005280     IF WS-MF-FORMAT = 'Test'
005290         MOVE 4 TO WS-LAST-INNING
005300     ELSE
005310         MOVE 2 TO WS-LAST-INNING.
005320     MOVE SPACE TO AUCB-BBB-RECORD.
005330     OPEN OUTPUT AUCB-BBB-FILE.
005340     SET WS-BBB-FILE-OPEN TO TRUE.
005350*-----------------------------------------------------------------
005360 2400-PROCESS-INNINGS.
005370*-----------------------------------------------------------------
005380     MOVE 1 TO WS-INNING-SUB.
005390     PERFORM 2410-PROCESS-ONE-INNING THRU 2410-EXIT
005400         VARYING WS-INNING-SUB FROM 1 BY 1
005410         UNTIL WS-INNING-SUB > WS-LAST-INNING.
005420     CLOSE AUCB-BBB-FILE.
005430     SET WS-BBB-FILE-OPEN TO FALSE.
005440 2400-EXIT.
005450     EXIT.
005460*-----------------------------------------------------------------
005470 2410-PROCESS-ONE-INNING.
005480*-----------------------------------------------------------------
005490     MOVE AF-FIXTURE-ID TO AD-FIXTURE-ID.
005500     MOVE WS-INNING-SUB TO AD-INNING-NUMBER.
005510     MOVE 0              TO AD-OVER-NUMBER.
005520     MOVE 0              TO AD-BALL-NUMBER.
005530     START AUCB-DELIVERY-FILE KEY IS NOT LESS THAN AD-DELIVERY-KEY
005540         INVALID KEY NEXT SENTENCE
005550     END-START.
005560     IF NOT WS-DELIVERY-OK
005570         GO TO 2410-EXIT.
005580     READ AUCB-DELIVERY-FILE NEXT RECORD
005590         AT END MOVE HIGH-VALUES TO AD-FIXTURE-ID
005600     END-READ.
005610     PERFORM 2420-EMIT-BBB-RECORD
005620         UNTIL AD-FIXTURE-ID NOT = AF-FIXTURE-ID
005630            OR AD-INNING-NUMBER NOT = WS-INNING-SUB.
005640 2410-EXIT.
005650     EXIT.
005660*-----------------------------------------------------------------
005670 2420-EMIT-BBB-RECORD.
005680*-----------------------------------------------------------------
005690     MOVE AF-FIXTURE-ID          TO AB-FIXTURE-ID.
005700     MOVE WS-MF-TEAM1            TO AB-TEAM1.
005710     MOVE WS-MF-TEAM2            TO AB-TEAM2.
005720     MOVE WS-MF-DATE             TO AB-MATCH-DATE.
005730     MOVE WS-MF-FORMAT           TO AB-FORMAT.
005740     MOVE WS-MF-GROUND           TO AB-GROUND.
005750     MOVE WS-MF-COMPETITION      TO AB-COMPETITION.
005760     MOVE WS-MF-TOSS-WINNER      TO AB-TOSS-WINNER.
005770     MOVE WS-MF-TOSS-DECISION    TO AB-TOSS-DECISION.
005780     MOVE WS-MF-MATCH-WINNER     TO AB-MATCH-WINNER.
005790     MOVE WS-MF-WIN-TYPE         TO AB-WIN-TYPE.
005800     MOVE WS-MF-WIN-MARGIN       TO AB-WIN-MARGIN.
005810     MOVE AD-INNING-NUMBER       TO AB-INNING-NUMBER.
005820     MOVE AD-OVER-NUMBER         TO AB-OVER-NUMBER.
005830     MOVE AD-BALL-NUMBER         TO AB-BALL-NUMBER.
005840     MOVE AD-RUNS-SCORED         TO AB-RUNS-SCORED.
005850     MOVE AD-IS-WICKET           TO AB-IS-WICKET.
005860*    TEAM ORIENTATION - INNINGS 1/3 HOME BATS, 2/4 AWAY BATS.
005870     IF AD-INNING-NUMBER = 1 OR AD-INNING-NUMBER = 3
005880         MOVE WS-MF-TEAM1        TO AB-BATTING-TEAM
005890         MOVE WS-MF-TEAM2        TO AB-BOWLING-TEAM
005900     ELSE
005910         MOVE WS-MF-TEAM2        TO AB-BATTING-TEAM
005920         MOVE WS-MF-TEAM1        TO AB-BOWLING-TEAM.
005930     PERFORM 2430-RESOLVE-PLAYER.
005940     WRITE AUCB-BBB-RECORD.
005950     READ AUCB-DELIVERY-FILE NEXT RECORD
005960         AT END MOVE HIGH-VALUES TO AD-FIXTURE-ID
005970     END-READ.
005980*-----------------------------------------------------------------
005990 2430-RESOLVE-PLAYER.
006000*-----------------------------------------------------------------
006010     MOVE SPACE TO AB-BATTING-PLAYER AB-BATTING-PLAYER-DOB
006020                    AB-BATTING-PLAYER-COUNTRY AB-NON-STRIKER-PLAYER
006030                    AB-NON-STRIKER-DOB AB-NON-STRIKER-COUNTRY
006040                    AB-BOWLING-PLAYER AB-BOWLING-PLAYER-DOB
006050                    AB-BOWLING-PLAYER-COUNTRY AB-DISMISSED-PLAYER.
006060     SET APT-NDX TO 1.
006070     SEARCH APT-ENTRY
006080         AT END CONTINUE
006090         WHEN APT-PLAYER-ID(APT-NDX) = AD-BATTING-PLAYER-ID
006100             MOVE APT-DISPLAY-NAME(APT-NDX) TO AB-BATTING-PLAYER
006110             MOVE APT-DOB(APT-NDX)          TO AB-BATTING-PLAYER-DOB
006120             MOVE APT-NATIONALITY(APT-NDX)  TO AB-BATTING-PLAYER-COUNTRY
006130     END-SEARCH.
006140     SET APT-NDX TO 1.
006150     SEARCH APT-ENTRY
006160         AT END CONTINUE
006170         WHEN APT-PLAYER-ID(APT-NDX) = AD-NON-STRIKER-ID
006180             MOVE APT-DISPLAY-NAME(APT-NDX) TO AB-NON-STRIKER-PLAYER
006190             MOVE APT-DOB(APT-NDX)          TO AB-NON-STRIKER-DOB
006200             MOVE APT-NATIONALITY(APT-NDX)  TO AB-NON-STRIKER-COUNTRY
006210     END-SEARCH.
006220     SET APT-NDX TO 1.
006230     SEARCH APT-ENTRY
006240         AT END CONTINUE
006250         WHEN APT-PLAYER-ID(APT-NDX) = AD-BOWLER-PLAYER-ID
006260             MOVE APT-DISPLAY-NAME(APT-NDX) TO AB-BOWLING-PLAYER
006270             MOVE APT-DOB(APT-NDX)          TO AB-BOWLING-PLAYER-DOB
006280             MOVE APT-NATIONALITY(APT-NDX)  TO AB-BOWLING-PLAYER-COUNTRY
006290     END-SEARCH.
006300     IF AD-DISMISSED-ID NOT = 0
006310         SET APT-NDX TO 1
006320         SEARCH APT-ENTRY
006330             AT END CONTINUE
006340             WHEN APT-PLAYER-ID(APT-NDX) = AD-DISMISSED-ID
006350                 MOVE APT-DISPLAY-NAME(APT-NDX) TO AB-DISMISSED-PLAYER
006360         END-SEARCH.
006370*-----------------------------------------------------------------
006380 2500-WRITE-DONE-REGISTER.
006390*-----------------------------------------------------------------
006400     MOVE AF-FIXTURE-ID      TO ADN-FIXTURE-ID.
006410     MOVE WS-TODAY-DATE      TO ADN-DONE-DATE.
006420     WRITE AUCB-DONE-RECORD
006430         INVALID KEY CONTINUE.
006440*-----------------------------------------------------------------
006450 9700-LOG-PROGRESS.
006460*-----------------------------------------------------------------
006470     MOVE SPACE TO WS-RUN-LOG-LINE.
006480     STRING 'PROGRESS - PROCESSED ' WS-PROCESSED-COUNT
006490         ' SUCCEEDED ' WS-SUCCEEDED-COUNT
006500         ' SKIPPED '   WS-SKIPPED-COUNT
006510         ' FAILED '    WS-FAILED-COUNT
006520         DELIMITED BY SIZE INTO WS-RUN-LOG-LINE.
006530     PERFORM 9900-WRITE-LOG-LINE.
006540*-----------------------------------------------------------------
006550 9800-LOG-FAILURE.
006560*-----------------------------------------------------------------
006570     MOVE SPACE TO WS-RUN-LOG-LINE.
006580     STRING 'FAILED FIXTURE ' ADR-FIXTURE-ID
006590         ' - ' WS-FAIL-REASON
006600         DELIMITED BY SIZE INTO WS-RUN-LOG-LINE.
006610     PERFORM 9900-WRITE-LOG-LINE.
006620*-----------------------------------------------------------------
006630 9900-WRITE-LOG-LINE.
006640*-----------------------------------------------------------------
006650     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
006660         PERFORM 9910-PRINT-HEADING-LINE.
006670     MOVE WS-RUN-LOG-LINE TO RUN-LOG-RECORD.
006680     WRITE RUN-LOG-RECORD
006690         AFTER ADVANCING LINE-SPACEING.
006700     ADD 1 TO LINE-COUNT.
006710*-----------------------------------------------------------------
006720 9910-PRINT-HEADING-LINE.
006730*-----------------------------------------------------------------
006740     MOVE SPACE TO WS-RUN-LOG-LINE.
006750     STRING 'AUCBXFM RUN CONTROL LOG - PAGE ' PAGE-COUNT
006760         DELIMITED BY SIZE INTO WS-RUN-LOG-LINE.
006770     MOVE WS-RUN-LOG-LINE TO RUN-LOG-RECORD.
006780     WRITE RUN-LOG-RECORD
006790         AFTER ADVANCING PAGE.
006800     ADD 1 TO PAGE-COUNT.
006810     MOVE 0 TO LINE-COUNT.
006820*-----------------------------------------------------------------
006830 9000-END-OF-JOB-REPORT.
006840*-----------------------------------------------------------------
006850     MOVE SPACE TO WS-RUN-LOG-LINE.
006860     STRING 'END OF JOB - TOTAL ' WS-TOTAL-MATCHES
006870         ' SUCCEEDED ' WS-SUCCEEDED-COUNT
006880         ' SKIPPED '   WS-SKIPPED-COUNT
006890         ' FAILED '    WS-FAILED-COUNT
006900         DELIMITED BY SIZE INTO WS-RUN-LOG-LINE.
006910     PERFORM 9900-WRITE-LOG-LINE.
006920     MOVE SPACE TO WS-RUN-LOG-LINE.
006930     IF (WS-SUCCEEDED-COUNT + WS-SKIPPED-COUNT) > 0
006940         STRING 'JOB STATUS - SUCCESS' DELIMITED BY SIZE
006950             INTO WS-RUN-LOG-LINE
006960     ELSE
006970         STRING 'JOB STATUS - FAILURE' DELIMITED BY SIZE
006980             INTO WS-RUN-LOG-LINE.
006990     PERFORM 9900-WRITE-LOG-LINE.
