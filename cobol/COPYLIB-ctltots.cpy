000100******************************************************************
000200*    RUN-CONTROL TOTALS - SHARED BY AUCBXFM AND CRICXFM          *
000300*    TALLIES CANDIDATE/PROCESSED/SUCCEEDED/SKIPPED/FAILED        *
000400*    MATCH COUNTS FOR THE END-OF-JOB REPORT.                     *
000500******************************************************************
000600 01  WS-RUN-TOTALS.
000700     05  WS-TOTAL-MATCHES            PIC 9(06) VALUE 0.
000800     05  WS-PROCESSED-COUNT          PIC 9(06) VALUE 0.
000900     05  WS-SUCCEEDED-COUNT          PIC 9(06) VALUE 0.
001000     05  WS-SKIPPED-COUNT            PIC 9(06) VALUE 0.
001100     05  WS-FAILED-COUNT             PIC 9(06) VALUE 0.
001200     05  FILLER                      PIC X(10) VALUE SPACE.
