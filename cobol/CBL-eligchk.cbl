000100******************************************************************
000200* PROGRAM NAME:    ELIGCHK
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91 DAVID QUINTERO  CREATED FOR NIGHTLY CRICKET FEED
000900*                          CONVERSION PROJECT, REQ OPS-1140.
001000* 09/02/93 DAVID QUINTERO  ADDED PREFILTER MODE SO THE FIXTURE
001100*                          SCREEN AND THE FULL ACCEPT/REJECT
001200*                          RULES SHARE ONE SUBPROGRAM.
001300* 07/14/97 ED ACKERMAN     GAME-TYPE-ID SET MOVED TO 88-LEVELS,
001400*                          REQ OPS-1362.
001500* 02/01/99 ED ACKERMAN     Y2K - START-DATE YEAR COMPARE NOW
001600*                          NUMERIC, NOT A TEXT SUBSTRING TEST.
001700* 11/30/01 ED ACKERMAN     CUTOFF DATE MADE CALLER-SUPPLIED
001800*                          RATHER THAN A HARD-CODED LITERAL.
001900*
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  ELIGCHK.
002300 AUTHOR. DAVID QUINTERO.
002400 INSTALLATION. COBOL DEVELOPMENT CENTER.
002500 DATE-WRITTEN. 03/11/91.
002600 DATE-COMPILED.
002700 SECURITY. NON-CONFIDENTIAL.
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000*-----------------------------------------------------------------
003100 CONFIGURATION SECTION.
003200*-----------------------------------------------------------------
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003500 SPECIAL-NAMES.
003600     UPSI-0  ON  ELG-TRACE-ON
003700             OFF ELG-TRACE-OFF.
003800******************************************************************
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*-----------------------------------------------------------------
004200 01  WS-MISC-FIELDS.
004300     05  WS-START-YEAR           PIC 9(04).
004400         88  WS-YEAR-IN-SCOPE            VALUE 2019 THRU 2079.
004500     05  WS-CUTOFF-YEAR          PIC 9(04).
004600     05  WS-START-DATE-NUM REDEFINES WS-START-YEAR
004700                                 PIC 9(04).
004800     05  WS-GAME-TYPE-ID         PIC 9(02).
004900         88  WS-ELIGIBLE-GAME-TYPE       VALUES 1 2 3 6 24.
004910     05  WS-GAME-TYPE-DISPLAY REDEFINES WS-GAME-TYPE-ID
004920                                 PIC XX.
005000     05  WS-RESULT-TYPE          PIC X(12).
005100         88  WS-VOID-RESULT              VALUES
005200                 'No Result   ' 'Abandoned   '.
005210     05  WS-RESULT-TYPE-HALVES REDEFINES WS-RESULT-TYPE.
005220         10  WS-RESULT-TYPE-PART1   PIC X(06).
005230         10  WS-RESULT-TYPE-PART2   PIC X(06).
005240     05  FILLER                  PIC X(06).
005300*-----------------------------------------------------------------
005400 01  WS-ABNORMAL-DATA-SW         PIC X(01) VALUE 'N'.
005500     88  WS-ABNORMAL-DATA                VALUE 'Y'.
005600*-----------------------------------------------------------------
005700 LINKAGE SECTION.
005800 COPY ELGPARM.
005900******************************************************************
006000 PROCEDURE DIVISION USING ELG-PARM-AREA.
006100*-----------------------------------------------------------------
006200 0000-MAIN-PARAGRAPH.
006300*-----------------------------------------------------------------
006400     MOVE 'N'                TO WS-ABNORMAL-DATA-SW.
006500     MOVE SPACE               TO ELG-RESULT-CODE.
006600     EVALUATE TRUE
006700         WHEN ELG-MODE-FULL
006800             PERFORM 1000-FULL-VALIDATE THRU 1000-EXIT
006900         WHEN ELG-MODE-PREFILTER
007000             PERFORM 2000-PREFILTER-VALIDATE THRU 2000-EXIT
007100         WHEN OTHER
007200             PERFORM 9900-FORCE-REJECT
007300     END-EVALUATE.
007400     GOBACK.
007500*-----------------------------------------------------------------
007600 1000-FULL-VALIDATE.
007700*-----------------------------------------------------------------
007800*    RULE 1 - NOT A WOMEN'S COMPETITION (BLANK FLAG = WOMEN'S).
007900*-----------------------------------------------------------------
008000     IF  ELG-WOMENS-FLAG = 'Y' OR ELG-WOMENS-FLAG = SPACE
008100         PERFORM 9900-FORCE-REJECT
008200         GO TO 1000-EXIT.
008300*-----------------------------------------------------------------
008400*    RULE 2 - START DATE PRESENT, SEASON YEAR 2019 OR LATER.
008500*-----------------------------------------------------------------
008600     IF  ELG-START-DATE = SPACE
008700         PERFORM 9900-FORCE-REJECT
008800         GO TO 1000-EXIT.
008900     MOVE ELG-START-DATE(1:4) TO WS-START-YEAR.
009000     IF  NOT WS-YEAR-IN-SCOPE
009100         PERFORM 9900-FORCE-REJECT
009200         GO TO 1000-EXIT.
009300*-----------------------------------------------------------------
009400*    RULE 3 - GAME-TYPE-ID IN THE ALLOWED SET.
009500*-----------------------------------------------------------------
009600     MOVE ELG-GAME-TYPE-ID    TO WS-GAME-TYPE-ID.
009700     IF  NOT WS-ELIGIBLE-GAME-TYPE
009800         PERFORM 9900-FORCE-REJECT
009900         GO TO 1000-EXIT.
010000*-----------------------------------------------------------------
010100*    RULE 4 - RESULT DECIDED (BLANK RESULT = NO RESULT).
010200*-----------------------------------------------------------------
010300     MOVE ELG-RESULT-TYPE     TO WS-RESULT-TYPE.
010400     IF  WS-RESULT-TYPE = SPACE
010500         MOVE 'No Result   '  TO WS-RESULT-TYPE.
010600     IF  WS-VOID-RESULT
010700         PERFORM 9900-FORCE-REJECT
010800         GO TO 1000-EXIT.
010900     SET ELG-ACCEPTED         TO TRUE.
011000 1000-EXIT.
011100     EXIT.
011200*-----------------------------------------------------------------
011300 2000-PREFILTER-VALIDATE.
011400*-----------------------------------------------------------------
011500*    FIXTURE PRE-FILTER - GAME-TYPE-ID IN THE ALLOWED SET AND
011600*    START DATE STRICTLY LATER THAN THE CONFIGURED CUT-OFF.
011700*-----------------------------------------------------------------
011800     MOVE ELG-GAME-TYPE-ID    TO WS-GAME-TYPE-ID.
011900     IF  NOT WS-ELIGIBLE-GAME-TYPE
012000         PERFORM 9900-FORCE-REJECT
012100         GO TO 2000-EXIT.
012200     IF  ELG-START-DATE = SPACE OR ELG-CUTOFF-DATE = SPACE
012250         PERFORM 9900-FORCE-REJECT
012275         GO TO 2000-EXIT.
012400     IF  ELG-START-DATE(1:10) > ELG-CUTOFF-DATE(1:10)
012500         SET ELG-ACCEPTED     TO TRUE
012600     ELSE
012700         SET ELG-REJECTED     TO TRUE.
012800 2000-EXIT.
012900     EXIT.
013000*-----------------------------------------------------------------
013100 9900-FORCE-REJECT.
013200*-----------------------------------------------------------------
013300     MOVE 'Y'                 TO WS-ABNORMAL-DATA-SW.
013400     SET ELG-REJECTED         TO TRUE.
