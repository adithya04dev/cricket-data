000100******************************************************************
000200*    AUCBFIX - AUCB FEED FIXTURE (MATCH HEADER) RECORD.          *
000300*    ONE RECORD PER MATCH.  KEYED BY AF-FIXTURE-ID ON THE        *
000400*    AUCB-FIXTURE-FILE VSAM CLUSTER.                             *
000500******************************************************************
000600 01  AUCB-FIXTURE-RECORD.
000700     05  AF-FIXTURE-ID               PIC 9(08).
000800     05  AF-HOME-TEAM-NAME           PIC X(30).
000900     05  AF-AWAY-TEAM-NAME           PIC X(30).
001000     05  AF-HOME-TOSS-WIN            PIC X(01).
001100         88  AF-HOME-WON-TOSS                VALUE 'Y'.
001200     05  AF-HOME-MATCH-WIN           PIC X(01).
001300         88  AF-HOME-WON-MATCH               VALUE 'Y'.
001400     05  AF-GAME-TYPE                PIC X(10).
001500     05  AF-GAME-TYPE-ID             PIC 9(02).
001600     05  AF-VENUE-NAME               PIC X(40).
001700     05  AF-START-DATE               PIC X(10).
001800     05  AF-COMPETITION              PIC X(40).
001900     05  AF-WOMENS-FLAG              PIC X(01).
002000         88  AF-IS-WOMENS-COMP               VALUE 'Y'.
002100     05  AF-TOSS-DECISION            PIC X(04).
002200     05  AF-RESULT-TYPE              PIC X(12).
002300     05  AF-WIN-TYPE                 PIC X(10).
002400     05  AF-WIN-MARGIN               PIC 9(04).
002500     05  FILLER                      PIC X(07) VALUE SPACE.
