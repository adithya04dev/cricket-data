000100******************************************************************
000200*    CRIIN1 - CRICINFO FEED FIRST-INNINGS SUMMARY, ONE PER       *
000300*    MATCH.  DRIVES THE INNINGS-2 TARGET.  KEYED BY CI-MATCH-ID. *
000400******************************************************************
000500 01  CRI-INN1-RECORD.
000600     05  CI-MATCH-ID                 PIC 9(08).
000700     05  CI-INNING1-RUNS             PIC 9(04).
000800     05  FILLER                      PIC X(10) VALUE SPACE.
