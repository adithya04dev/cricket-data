000100******************************************************************
000200*    ELGPARM - LINKAGE PARAMETER BLOCK FOR ELIGCHK.  COPYed      *
000300*    INTO BOTH THE CALLER (CBL-AUCBXFM.CBL) AND THE SUBPROGRAM   *
000400*    ITSELF (CBL-ELIGCHK.CBL), THE SAME WAY UNEMQUE/UNEMREAD     *
000500*    SHARE UNEMT.CPY ACROSS A CALL BOUNDARY.                     *
000600******************************************************************
000700 01  ELG-PARM-AREA.
000800     05  ELG-MODE                    PIC X(04).
000900         88  ELG-MODE-FULL                   VALUE 'FULL'.
001000         88  ELG-MODE-PREFILTER              VALUE 'PREF'.
001100     05  ELG-WOMENS-FLAG             PIC X(01).
001200     05  ELG-START-DATE              PIC X(10).
001300     05  ELG-GAME-TYPE-ID            PIC 9(02).
001400     05  ELG-RESULT-TYPE             PIC X(12).
001500     05  ELG-CUTOFF-DATE             PIC X(10).
001600     05  ELG-RESULT-CODE             PIC X(01).
001700         88  ELG-ACCEPTED                    VALUE 'A'.
001800         88  ELG-REJECTED                    VALUE 'R'.
001900     05  FILLER                      PIC X(04).
