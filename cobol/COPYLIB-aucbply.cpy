000100******************************************************************
000200*    AUCBPLY - AUCB FEED PLAYER MASTER (SCORECARD) RECORD.       *
000300*    ONE RECORD PER PLAYER PER MATCH.  KEYED BY AP-FIXTURE-ID    *
000400*    PLUS AP-PLAYER-ID ON THE AUCB-PLAYER-FILE VSAM CLUSTER --   *
000500*    THE FEED DELIVERS A SEPARATE SCORECARD PER MATCH, SO THE    *
000600*    MATCH ID IS CARRIED ON THE KEY HERE EVEN THOUGH THE FEED    *
000700*    ITSELF DOES NOT REPEAT IT ON THE RECORD.                    *
000710*    AP-DOB IS CARRIED AT THE FEED'S OWN WIDTH (20) BECAUSE SOME *
000720*    UPSTREAM DROPS STILL SEND A FULL YYYY-MM-DDThh:mm:ssZ STAMP *
000730*    RATHER THAN A BARE DATE -- SEE 2220-NORMALIZE-DOB.          *
000800******************************************************************
000900 01  AUCB-PLAYER-RECORD.
000950     05  AP-PLAYER-KEY.
000960         10  AP-FIXTURE-ID           PIC 9(08).
000970         10  AP-PLAYER-ID            PIC 9(08).
001200     05  AP-DISPLAY-NAME             PIC X(30).
001300     05  AP-DOB                      PIC X(20).
001400     05  AP-NATIONALITY              PIC X(20).
001500     05  FILLER                      PIC X(02) VALUE SPACE.
