000100******************************************************************
000200*    AUCBPLT - IN-MEMORY PLAYER LOOKUP TABLE, ONE MATCH'S WORTH  *
000300*    AT A TIME.  TWIN OF AUCBPLY.CPY, REBASED UNDER AN OCCURS    *
000400*    SO 2200-LOAD-PLAYER-TABLE CAN SEARCH ALL BY PLAYER ID.      *
000500******************************************************************
000600 01  AUCB-PLAYER-TABLE-AREA.
000700     05  APT-TABLE-SIZE              PIC S9(04) USAGE COMP VALUE 0.
000800     05  APT-ENTRY OCCURS 1 TO 500 TIMES
000900             DEPENDING ON APT-TABLE-SIZE
001000             INDEXED BY APT-NDX.
001200         10  APT-PLAYER-ID           PIC 9(08).
001300         10  APT-DISPLAY-NAME        PIC X(30).
001400         10  APT-DOB                 PIC X(10).
001500         10  APT-NATIONALITY         PIC X(20).
001600         10  FILLER                  PIC X(08).
