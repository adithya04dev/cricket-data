000100******************************************************************
000200*    CRIPLY - CRICINFO FEED PLAYER MASTER RECORD (FROM INNINGS   *
000300*    BATSMEN/BOWLERS).  KEYED BY CP-MATCH-ID PLUS CP-PLAYER-ID   *
000400*    ON THE CRI-PLAYER-FILE VSAM CLUSTER.                        *
000500******************************************************************
000600 01  CRI-PLAYER-RECORD.
000650     05  CP-PLAYER-KEY.
000660         10  CP-MATCH-ID             PIC 9(08).
000670         10  CP-PLAYER-ID            PIC 9(08).
000900     05  CP-PLAYER-NAME              PIC X(30).
001000     05  CP-TEAM-ID                  PIC 9(04).
001100     05  CP-BAT-HAND                 PIC X(20).
001200     05  CP-BOWL-STYLE               PIC X(30).
001300     05  CP-DOB-YEAR                 PIC 9(04).
001400     05  CP-DOB-MONTH                PIC 9(02).
001500     05  CP-DOB-DAY                  PIC 9(02).
001600     05  CP-COUNTRY-TEAM-ID          PIC 9(04).
001700     05  CP-IS-OUT                   PIC X(01).
001800         88  CP-WAS-OUT                      VALUE 'Y'.
001900     05  FILLER                      PIC X(08) VALUE SPACE.
