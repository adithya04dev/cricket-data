000100******************************************************************
000200*    CRITEAM - CRICINFO FEED TEAM RECORD, TWO PER MATCH.         *
000300*    KEYED BY CT-MATCH-ID PLUS CT-TEAM-ID.                       *
000400******************************************************************
000500 01  CRI-TEAM-RECORD.
000550     05  CT-TEAM-KEY.
000560         10  CT-MATCH-ID             PIC 9(08).
000570         10  CT-TEAM-ID              PIC 9(04).
000800     05  CT-TEAM-NAME                PIC X(30).
000900     05  FILLER                      PIC X(10) VALUE SPACE.
