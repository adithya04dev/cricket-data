000100******************************************************************
000200*    AUCBDLV - AUCB FEED DELIVERY (BALL) RECORD, ONE PER BALL.   *
000300*    THE FEED SPLITS THESE ACROSS ONE FILE PER INNINGS; HERE     *
000400*    THEY SHARE ONE VSAM CLUSTER KEYED BY FIXTURE-ID/INNING/     *
000500*    OVER/BALL SO A MATCH'S INNINGS IS A CONTIGUOUS KEY RANGE.   *
000600******************************************************************
000700 01  AUCB-DELIVERY-RECORD.
000750     05  AD-DELIVERY-KEY.
000760         10  AD-FIXTURE-ID           PIC 9(08).
000770         10  AD-INNING-NUMBER        PIC 9(01).
000780         10  AD-OVER-NUMBER          PIC 9(03).
000790         10  AD-BALL-NUMBER          PIC 9(02).
001200     05  AD-BATTING-PLAYER-ID        PIC 9(08).
001300     05  AD-NON-STRIKER-ID           PIC 9(08).
001400     05  AD-BOWLER-PLAYER-ID         PIC 9(08).
001500     05  AD-DISMISSED-ID             PIC 9(08).
001600     05  AD-RUNS-SCORED              PIC 9(02).
001700     05  AD-IS-WICKET                PIC X(01).
001800         88  AD-WICKET-FELL                  VALUE 'Y'.
001900     05  FILLER                      PIC X(08) VALUE SPACE.
